000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    VTAANL01.
000300 AUTHOR.                        R. TENORIO B.
000400 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - AREA
000500                                 COMERCIAL.
000600 DATE-WRITTEN.                  02/09/1987.
000700 DATE-COMPILED.
000800 SECURITY.                      USO INTERNO. PROHIBIDA SU
000900                                 DIVULGACION FUERA DEL AREA DE
001000                                 SISTEMAS.
001100******************************************************************
001200* FECHA       : 02/09/1987                                       *
001300* PROGRAMADOR : R. TENORIO B. (RTB)                              *
001400* APLICACION  : VENTAS - ANALISIS                                *
001500* PROGRAMA    : VTAANL01                                         *
001600* TIPO        : BATCH                                            *
001700* DESCRIPCION : LEE EL ARCHIVO DE VENTAS DEPURADO (VTALIM) Y      *
001800*             : CALCULA LOS INDICADORES DEL AREA COMERCIAL:      *
001900*             : TOTALES POR REGION, POR CATEGORIA, POR MES, POR  *
002000*             : DIA DE LA SEMANA Y POR VENDEDOR, ADEMAS DE LAS   *
002100*             : ESTADISTICAS DE DISTRIBUCION DEL MES. IMPRIME EL *
002200*             : REPORTE SECCIONADO Y ESCRIBE LAS TABLAS DE       *
002300*             : SALIDA QUE CONSUME EL AREA COMERCIAL.            *
002400* ARCHIVOS    : VTALIM=E, VTAKPI=S, VTAREG=S, VTACAT=S,          *
002500*             : VTAREP=S, VTARPT=S                               *
002600* ACCION (ES) : A=ANALIZA                                        *
002700* INSTALADO   : 21/10/1987                                       *
002800* BPM/RATIONAL: 231190                                           *
002900* NOMBRE      : ANALISIS DE VENTAS - INDICADORES DEL AREA        *
003000*             : COMERCIAL                                        *
003100******************************************************************
003200*                    B I T A C O R A   D E   C A M B I O S       *
003300******************************************************************
003400* 02/09/1987 RTB ORIG-005 VERSION INICIAL. TOTALES POR REGION Y  *
003500*            REPORTE IMPRESO UNICO PARA LA GERENCIA COMERCIAL.   *
003600* 14/01/1990 RTB ORIG-022 SE AGREGA EL TOTAL POR CATEGORIA DE    *
003700*            PRODUCTO AL REPORTE.                                *
003800* 08/06/1992 MCV SIS-129 SE AGREGA EL DESGLOSE MENSUAL Y EL      *
003900*            TOTAL POR VENDEDOR.                                 *
004000* 30/12/1998 JLQ Y2K-004 REVISION DE CAMPOS DE FECHA PARA EL     *
004100*            CAMBIO DE SIGLO. SIN HALLAZGOS, VTL-ANIO YA VIENE   *
004200*            EN 4 DIGITOS DESDE EL PROGRAMA DE DEPURACION.       *
004300* 12/03/2001 JLQ SIS-298 SE AGREGA EL DESGLOSE POR DIA DE LA     *
004400*            SEMANA PARA EL ANALISIS DE TRAFICO DE TIENDA.       *
004500* 11/03/2024 SIPO VTA-0072 REESCRITURA GENERAL DEL PROGRAMA:     *
004600*            NUEVAS TABLAS DE SALIDA VTAKPI/VTAREG/VTACAT/VTAREP *
004700*            PARA EL AREA COMERCIAL.                             *
004800* 15/03/2024 SIPO VTA-0072 SE AGREGA EL CALCULO DE PERCENTILES   *
004900*            25/50/75 POR INTERPOLACION LINEAL.                  *
005000* 20/03/2024 SIPO VTA-0072 SE AGREGA LA MATRIZ DE CORRELACION DE *
005100*            PEARSON ENTRE MONTO, UNIDADES Y PRECIO UNITARIO.    *
005200* 22/03/2024 SIPO VTA-0072 PASE A PRODUCCION DE LA REESCRITURA.  *
005300* 18/07/2024 SIPO VTA-0104 SE CORRIGE EL CALCULO DE CRECIMIENTO  *
005400*            MENSUAL CUANDO EL MES ANTERIOR NO TUVO VENTAS.      *
005500* 05/12/2024 SIPO VTA-0155 SE AMPLIA LA TABLA DE VENDEDORES A    *
005600*            200 POSICIONES POR CRECIMIENTO DE LA FUERZA DE      *
005700*            VENTAS.                                             *
005750* 20/01/2025 SIPO VTA-0161 SE CORRIGE LA IMPRESION DE LA MATRIZ  *
005770*            DE CORRELACION, QUE SALIA SIN EDITAR EN EL RENGLON. *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z" SPACE
006400     UPSI-0 ON  STATUS IS DETALLE-ACTIVO
006500            OFF STATUS IS DETALLE-INACTIVO.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT VTALIM ASSIGN TO VTALIM
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS   IS FS-VTALIM.
007100
007200     SELECT VTAKPI ASSIGN TO VTAKPI
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS   IS FS-VTAKPI.
007500
007600     SELECT VTAREG ASSIGN TO VTAREG
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-VTAREG.
007900
008000     SELECT VTACAT ASSIGN TO VTACAT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS   IS FS-VTACAT.
008300
008400     SELECT VTAREP ASSIGN TO VTAREP
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS   IS FS-VTAREP.
008700
008800     SELECT VTARPT ASSIGN TO VTARPT
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS   IS FS-VTARPT.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400*   TRANSACCION DE VENTA YA DEPURADA (ENTRADA DEL ANALISIS)
009500 FD  VTALIM.
009600     COPY VTALIM.
009700*   TABLAS DE SALIDA DEL ANALISIS COMERCIAL
009800 FD  VTAKPI.
009900     COPY VTAKPI.
010000 FD  VTAREG.
010100     COPY VTAREG.
010200 FD  VTACAT.
010300     COPY VTACAT.
010400 FD  VTAREP.
010500     COPY VTAREP.
010600*   REPORTE SECCIONADO IMPRESO (SYSOUT)
010700 FD  VTARPT.
010800 01  LINEA-REPORTE                 PIC X(133).
010900
011000 WORKING-STORAGE SECTION.
011100******************************************************************
011200*              RECURSOS DE CONTROL DE ARCHIVOS                   *
011300******************************************************************
011400 01  WKS-FS-STATUS.
011500     02  FS-VTALIM                 PIC 9(02) VALUE ZEROES.
011600     02  FS-VTAKPI                 PIC 9(02) VALUE ZEROES.
011700     02  FS-VTAREG                 PIC 9(02) VALUE ZEROES.
011800     02  FS-VTACAT                 PIC 9(02) VALUE ZEROES.
011900     02  FS-VTAREP                 PIC 9(02) VALUE ZEROES.
012000     02  FS-VTARPT                 PIC 9(02) VALUE ZEROES.
012100     02  FILLER                    PIC X(02) VALUE SPACES.
012200
012300 01  WKS-BANDERAS.
012400     02  WKS-FIN-VTALIM            PIC 9(01) VALUE ZEROES.
012500         88  FIN-VTALIM                       VALUE 1.
012600     02  WKS-ENCONTRADO            PIC 9(01) COMP VALUE ZEROES.
012700         88  GRUPO-ENCONTRADO                 VALUE 1.
012800     02  WKS-CLIENTE-NUEVO         PIC 9(01) COMP VALUE ZEROES.
012900         88  ES-CLIENTE-NUEVO                 VALUE 1.
013000     02  WKS-BISIESTO              PIC 9(01) COMP VALUE ZEROES.
013100         88  ANIO-BISIESTO                    VALUE 1.
013200     02  WKS-MES-ANTERIOR-HAY      PIC 9(01) COMP VALUE ZEROES.
013300         88  HAY-MES-ANTERIOR                 VALUE 1.
013400     02  WKS-CONTINUA              PIC 9(01) COMP VALUE ZEROES.
013500     02  FILLER                    PIC X(05) VALUE SPACES.
013600
013700******************************************************************
013800*          ACUMULADORES GENERALES (PARA LOS KPI)                 *
013900******************************************************************
014000 01  WKS-ACUM-GENERAL.
014100     02  WKS-LEIDOS-VTALIM         PIC 9(07) COMP VALUE ZEROES.
014200     02  WKS-TOTAL-VENTAS          PIC S9(13)V99 COMP VALUE ZEROES.
014300     02  WKS-TOTAL-UNIDADES        PIC 9(10) COMP VALUE ZEROES.
014400     02  WKS-NUM-TRANSACC          PIC 9(07) COMP VALUE ZEROES.
014500     02  WKS-SUMA-MONTO-X-UNID     PIC S9(18)V9999 COMP-3
014600                                             VALUE ZEROES.
014700     02  WKS-SUMA-MONTO-X-PRECIO   PIC S9(18)V9999 COMP-3
014800                                             VALUE ZEROES.
014900     02  WKS-SUMA-UNID-X-PRECIO    PIC S9(18)V9999 COMP-3
015000                                             VALUE ZEROES.
015100     02  WKS-SUMA-MONTO-CUAD       PIC S9(18)V9999 COMP-3
015200                                             VALUE ZEROES.
015300     02  WKS-SUMA-UNID-CUAD        PIC S9(18)V9999 COMP-3
015400                                             VALUE ZEROES.
015500     02  WKS-SUMA-PRECIO-CUAD      PIC S9(18)V9999 COMP-3
015600                                             VALUE ZEROES.
015700     02  WKS-SUMA-PRECIO           PIC S9(13)V99 COMP VALUE ZEROES.
015800     02  WKS-FECHA-MINIMA          PIC X(10) VALUE SPACES.
015900     02  WKS-FECHA-MAXIMA          PIC X(10) VALUE SPACES.
016000     02  FILLER                    PIC X(06) VALUE SPACES.
016100
016200******************************************************************
016300*          LISTA DE MONTOS Y UNIDADES (PARA MEDIANA/PERCENTIL)   *
016400******************************************************************
016500 01  WKS-LISTA-MONTOS.
016600     02  WKS-MONTO-ITEM OCCURS 1 TO 20000 TIMES                   VTA-0177
016700                        DEPENDING ON WKS-NUM-TRANSACC
016800                        INDEXED BY WKS-IXM
016900                        PIC S9(7)V99.
017000 01  WKS-LISTA-UNIDADES.
017100     02  WKS-UNIDAD-ITEM OCCURS 1 TO 20000 TIMES                  VTA-0177
017200                         DEPENDING ON WKS-NUM-TRANSACC
017300                         INDEXED BY WKS-IXU
017400                         PIC S9(5).
017500
017600******************************************************************
017700*          CLIENTES DISTINTOS - GENERAL, POR REGION Y POR        *
017800*          VENDEDOR (BUSQUEDA LINEAL, IGUAL QUE VTADEP01)        *
017900******************************************************************
018000 01  WKS-NUM-CLI-GRAL              PIC 9(07) COMP VALUE ZEROES.
018100 01  WKS-CLIENTES-GENERAL.
018200     02  WKS-CLI-GRAL-ID OCCURS 1 TO 20000 TIMES
018300                         DEPENDING ON WKS-NUM-CLI-GRAL
018400                         INDEXED BY WKS-IXCG
018500                         PIC X(10).
018600
018700 01  WKS-NUM-CLI-REG                PIC 9(07) COMP VALUE ZEROES.
018800 01  WKS-CLIENTES-REGION.
018900     02  WKS-CLI-REG OCCURS 1 TO 20000 TIMES
019000                     DEPENDING ON WKS-NUM-CLI-REG
019100                     INDEXED BY WKS-IXCR.
019200         03  WKS-CLI-REG-IDX        PIC 9(02).
019300         03  WKS-CLI-REG-ID         PIC X(10).
019400
019500 01  WKS-NUM-CLI-VEN                PIC 9(07) COMP VALUE ZEROES.
019600 01  WKS-CLIENTES-VENDEDOR.
019700     02  WKS-CLI-VEN OCCURS 1 TO 20000 TIMES
019800                     DEPENDING ON WKS-NUM-CLI-VEN
019900                     INDEXED BY WKS-IXCV.
020000         03  WKS-CLI-VEN-IDX        PIC 9(03).
020100         03  WKS-CLI-VEN-ID         PIC X(10).
020200
020300******************************************************************
020400*          TABLA DE REGIONES (HASTA 50, ORDEN DE APARICION,      *
020500*          LUEGO ORDENADA DESCENDENTE POR VENTA TOTAL)           *
020600******************************************************************
020700 01  WKS-NUM-REGIONES               PIC 9(02) COMP VALUE ZEROES.
020800 01  WKS-IDX-REGION                  PIC 9(02) COMP VALUE ZEROES.
020900 01  WKS-TABLA-REGIONES.
021000     02  WKS-REG OCCURS 1 TO 50 TIMES
021100                 DEPENDING ON WKS-NUM-REGIONES
021200                 INDEXED BY WKS-IXR.
021300         03  WKS-REG-NOMBRE          PIC X(10).
021400         03  WKS-REG-TOT-VENTAS      PIC S9(9)V99 COMP
021500                                              VALUE ZEROES.
021600         03  WKS-REG-NUM-TRANSACC    PIC 9(07) COMP VALUE ZEROES.
021700         03  WKS-REG-TOT-UNIDADES    PIC 9(09) COMP VALUE ZEROES.
021800         03  WKS-REG-CLI-UNICOS      PIC 9(07) COMP VALUE ZEROES.
021900
022000******************************************************************
022100*          TABLA DE CATEGORIAS (HASTA 30)                        *
022200******************************************************************
022300 01  WKS-NUM-CATEGORIAS              PIC 9(02) COMP VALUE ZEROES.
022400 01  WKS-IDX-CATEGORIA               PIC 9(02) COMP VALUE ZEROES.
022500 01  WKS-TABLA-CATEGORIAS.
022600     02  WKS-CAT OCCURS 1 TO 30 TIMES
022700                 DEPENDING ON WKS-NUM-CATEGORIAS
022800                 INDEXED BY WKS-IXC.
022900         03  WKS-CAT-NOMBRE          PIC X(15).
023000         03  WKS-CAT-TOT-VENTAS      PIC S9(9)V99 COMP
023100                                              VALUE ZEROES.
023200         03  WKS-CAT-NUM-TRANSACC    PIC 9(07) COMP VALUE ZEROES.
023300         03  WKS-CAT-TOT-UNIDADES    PIC 9(09) COMP VALUE ZEROES.
023400         03  WKS-CAT-SUMA-PRECIO     PIC S9(11)V99 COMP
023500                                              VALUE ZEROES.
023600
023700******************************************************************
023800*          TABLA DE VENDEDORES (HASTA 200)                       *
023900******************************************************************
024000 01  WKS-NUM-VENDEDORES              PIC 9(03) COMP VALUE ZEROES.
024100 01  WKS-IDX-VENDEDOR                PIC 9(03) COMP VALUE ZEROES.
024200 01  WKS-TABLA-VENDEDORES.
024300     02  WKS-VEN OCCURS 1 TO 200 TIMES                            VTA-0155
024400                 DEPENDING ON WKS-NUM-VENDEDORES
024500                 INDEXED BY WKS-IXV.
024600         03  WKS-VEN-NOMBRE          PIC X(20).
024700         03  WKS-VEN-TOT-VENTAS      PIC S9(9)V99 COMP
024800                                              VALUE ZEROES.
024900         03  WKS-VEN-NUM-VENTAS      PIC 9(07) COMP VALUE ZEROES.
025000         03  WKS-VEN-CLI-UNICOS      PIC 9(07) COMP VALUE ZEROES.
025100
025200******************************************************************
025300*          TABLA DE MESES 1-12 Y DE DIAS DE LA SEMANA 1-7         *
025400******************************************************************
025500 01  WKS-TABLA-MESES.
025600     02  WKS-MES OCCURS 12 TIMES INDEXED BY WKS-IXME.
025700         03  WKS-MES-TOT-VENTAS      PIC S9(9)V99 COMP
025800                                              VALUE ZEROES.
025900         03  WKS-MES-NUM-TRANSACC    PIC 9(07) COMP VALUE ZEROES.
026000         03  WKS-MES-CRECIMIENTO     PIC S9(4)V99.
026100         03  WKS-MES-TIENE-CRECIM    PIC 9(01) COMP VALUE ZEROES.
026200             88  MES-TIENE-CRECIM              VALUE 1.
026300
026400 01  WKS-TABLA-DIAS-SEM.
026500     02  WKS-DSEM OCCURS 7 TIMES INDEXED BY WKS-IXDS.
026600         03  WKS-DSEM-TOT-VENTAS     PIC S9(9)V99 COMP
026700                                              VALUE ZEROES.
026800         03  WKS-DSEM-NUM-TRANSACC   PIC 9(07) COMP VALUE ZEROES.
026900
027000******************************************************************
027100*          TABLA DE NOMBRES DE DIA (MONDAY..SUNDAY)              *
027200******************************************************************
027300 01  TABLA-DIAS-NOMBRE-DEF.
027400     02  FILLER  PIC X(63) VALUE
027500         "MONDAY   TUESDAY  WEDNESDAYTHURSDAY FRIDAY   SATURDAY "
027600      &  "SUNDAY   ".
027700 01  TABLA-DIAS-NOMBRE REDEFINES TABLA-DIAS-NOMBRE-DEF.
027800     02  NOMBRE-DIA-SEM             PIC X(09) OCCURS 7 TIMES.
027900
028000******************************************************************
028100*          TABLA DE NOMBRES DE MES (SOLO PARA IMPRESION)         *
028200******************************************************************
028300 01  TABLA-MESES-DEF.
028400     02  FILLER  PIC X(108) VALUE
028500         "JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     "
028600      &  "JULY     AUGUST   SEPTEMBERNOVEMBER OCTOBER  DECEMBER ".
028700 01  TABLA-MESES-NOM REDEFINES TABLA-MESES-DEF.
028800     02  NOMBRE-MES                PIC X(09) OCCURS 12 TIMES.
028900
029000******************************************************************
029100*          DESGLOSE DE FECHA NUMERICA (PARA EL DIA DE SEMANA)    *
029200******************************************************************
029300 01  WKS-FECHA-AAAAMMDD            PIC 9(08) VALUE ZEROES.
029400 01  WKS-FECHA-R REDEFINES WKS-FECHA-AAAAMMDD.
029500     02  WKS-ANO-P                 PIC 9(04).
029600     02  WKS-MES-P                 PIC 9(02).
029700     02  WKS-DIA-P                 PIC 9(02).
029800
029900 01  WKS-CALENDARIO.
030000     02  WKS-ANO-Z                 PIC 9(04) COMP VALUE ZEROES.
030100     02  WKS-MES-Z                 PIC 9(02) COMP VALUE ZEROES.
030200     02  WKS-DIA-Z                 PIC 9(02) COMP VALUE ZEROES.
030300     02  WKS-DIA-SEM-NUM           PIC 9(01) COMP VALUE ZEROES.
030400     02  WKS-RESIDUO-4             PIC 9(02) COMP VALUE ZEROES.
030500     02  WKS-RESIDUO-100           PIC 9(02) COMP VALUE ZEROES.
030600     02  WKS-RESIDUO-400           PIC 9(03) COMP VALUE ZEROES.
030700     02  WKS-DIV-TEMP              PIC 9(06) COMP VALUE ZEROES.
030800     02  WKS-J-SIGLO               PIC 9(02) COMP VALUE ZEROES.
030900     02  WKS-K-ANIO                PIC 9(02) COMP VALUE ZEROES.
031000     02  WKS-H-PRE                 PIC 9(06) COMP VALUE ZEROES.
031100     02  WKS-H                     PIC 9(02) COMP VALUE ZEROES.
031200     02  WKS-TEMP1                 PIC 9(04) COMP VALUE ZEROES.
031300     02  WKS-TEMP3                 PIC 9(04) COMP VALUE ZEROES.
031400     02  FILLER                    PIC X(06) VALUE SPACES.
031500
031600******************************************************************
031700*          SUBSCRIPTOS Y RENGLONES DE INTERCAMBIO PARA ORDEN     *
031800******************************************************************
031900 01  WKS-SUBSCRIPTOS.
032000     02  WKS-I                     PIC 9(05) COMP VALUE ZEROES.
032100     02  WKS-J                     PIC 9(05) COMP VALUE ZEROES.
032200     02  WKS-K                     PIC 9(05) COMP VALUE ZEROES.
032300     02  FILLER                    PIC X(04) VALUE SPACES.
032400
032500 01  WKS-TEMP-REG.
032600     02  WKS-T-REG-NOMBRE           PIC X(10).
032700     02  WKS-T-REG-TOT-VENTAS       PIC S9(9)V99 COMP.
032800     02  WKS-T-REG-NUM-TRANSACC     PIC 9(07) COMP.
032900     02  WKS-T-REG-TOT-UNIDADES     PIC 9(09) COMP.
033000     02  WKS-T-REG-CLI-UNICOS       PIC 9(07) COMP.
033100
033200 01  WKS-TEMP-CAT.
033300     02  WKS-T-CAT-NOMBRE           PIC X(15).
033400     02  WKS-T-CAT-TOT-VENTAS       PIC S9(9)V99 COMP.
033500     02  WKS-T-CAT-NUM-TRANSACC     PIC 9(07) COMP.
033600     02  WKS-T-CAT-TOT-UNIDADES     PIC 9(09) COMP.
033700     02  WKS-T-CAT-SUMA-PRECIO      PIC S9(11)V99 COMP.
033800
033900 01  WKS-TEMP-VEN.
034000     02  WKS-T-VEN-NOMBRE           PIC X(20).
034100     02  WKS-T-VEN-TOT-VENTAS       PIC S9(9)V99 COMP.
034200     02  WKS-T-VEN-NUM-VENTAS       PIC 9(07) COMP.
034300     02  WKS-T-VEN-CLI-UNICOS       PIC 9(07) COMP.
034400
034500******************************************************************
034600*          RESULTADOS DE LAS ESTADISTICAS DE DISTRIBUCION        *
034700******************************************************************
034800 01  WKS-ESTADISTICAS.
034900     02  WKS-PROMEDIO-MONTO         PIC S9(7)V99.
035000     02  WKS-PROMEDIO-UNIDADES      PIC S9(5)V99.
035100     02  WKS-DESVEST-MONTO          PIC S9(7)V99.
035200     02  WKS-DESVEST-UNIDADES       PIC S9(5)V99.
035300     02  WKS-MINIMO-MONTO           PIC S9(7)V99.
035400     02  WKS-MAXIMO-MONTO           PIC S9(7)V99.
035500     02  WKS-MINIMO-UNIDADES        PIC S9(5)V99.
035600     02  WKS-MAXIMO-UNIDADES        PIC S9(5)V99.
035700     02  WKS-P25-MONTO              PIC S9(7)V99.
035800     02  WKS-P50-MONTO              PIC S9(7)V99.
035900     02  WKS-P75-MONTO              PIC S9(7)V99.
036000     02  WKS-P25-UNIDADES           PIC S9(5)V99.
036100     02  WKS-P50-UNIDADES           PIC S9(5)V99.
036200     02  WKS-P75-UNIDADES           PIC S9(5)V99.
036300     02  WKS-CORR-MONTO-UNIDADES    PIC S9(1)V999.
036400     02  WKS-CORR-MONTO-PRECIO      PIC S9(1)V999.
036500     02  WKS-CORR-UNIDADES-PRECIO   PIC S9(1)V999.
036600     02  FILLER                     PIC X(08) VALUE SPACES.
036700
036800******************************************************************
036900*          CAMPOS DE TRABAJO PARA CALCULOS INTERMEDIOS           *
037000******************************************************************
037100 01  WKS-TRABAJO-CALCULO.
037200     02  WKS-PCT-DESEADO            PIC 9(03) COMP VALUE ZEROES.
037300     02  WKS-RANGO-NUM              PIC S9(09) COMP VALUE ZEROES.
037400     02  WKS-INDICE-BAJO            PIC S9(07) COMP VALUE ZEROES.
037500     02  WKS-RESIDUO-PCT            PIC S9(09) COMP VALUE ZEROES.
037600     02  WKS-FRACCION               PIC S9(01)V9999 VALUE ZEROES.
037700     02  WKS-VALOR-BAJO             PIC S9(9)V9999 VALUE ZEROES.
037800     02  WKS-VALOR-ALTO             PIC S9(9)V9999 VALUE ZEROES.
037900     02  WKS-DELTA                  PIC S9(9)V9999 VALUE ZEROES.
038000     02  WKS-SUMA-CUAD-MONTO        PIC S9(15)V9999 COMP-3
038100                                             VALUE ZEROES.
038200     02  WKS-SUMA-CUAD-UNIDADES     PIC S9(15)V9999 COMP-3
038300                                             VALUE ZEROES.
038400     02  WKS-DIF-MONTO              PIC S9(9)V99 VALUE ZEROES.
038500     02  WKS-DIF-UNIDADES           PIC S9(7)V99 VALUE ZEROES.
038600     02  WKS-NUM-A                  PIC S9(18)V9999 COMP-3
038700                                             VALUE ZEROES.
038800     02  WKS-NUM-B                  PIC S9(18)V9999 COMP-3
038900                                             VALUE ZEROES.
039000     02  WKS-DEN-A                  PIC S9(18)V9999 COMP-3
039100                                             VALUE ZEROES.
039200     02  WKS-DEN-B                  PIC S9(18)V9999 COMP-3
039300                                             VALUE ZEROES.
039400     02  WKS-DEN-RAIZ               PIC S9(18)V9999 COMP-3
039500                                             VALUE ZEROES.
039600     02  FILLER                     PIC X(06) VALUE SPACES.
039700
039800******************************************************************
039900*          RENGLON DE ARMADO DE REPORTE Y MASCARAS DE EDICION    *
040000******************************************************************
040100 01  WKS-RENGLON-TRABAJO           PIC X(133) VALUE SPACES.
040200 01  WKS-MASCARAS.
040300     02  WKS-MASK-MONTO-D          PIC $$$,$$$,$$9.99.
040400     02  WKS-MASK-MONTO-S          PIC $,$$$,$$9.99-.
040500     02  WKS-MASK-ENTERO           PIC ZZZ,ZZZ,ZZ9.
040600     02  WKS-MASK-PORC             PIC ZZ9.99.
040700     02  WKS-MASK-CRECIM           PIC -,ZZ9.99.
040800     02  WKS-MASK-CORR-1           PIC -9.999.
040850     02  WKS-MASK-CORR-2           PIC -9.999.
040870     02  WKS-MASK-CORR-3           PIC -9.999.
040900     02  WKS-ETIQUETA-40           PIC X(40).
041000     02  FILLER                    PIC X(06) VALUE SPACES.
041100
041200******************************************************************
041300 PROCEDURE DIVISION.
041400******************************************************************
041500*               S E C C I O N    P R I N C I P A L               *
041600******************************************************************
041700 000-PRINCIPAL SECTION.
041800     PERFORM ABRIR-ARCHIVOS
041900     PERFORM LEE-VTALIM
042000     PERFORM ACUMULA-REGISTRO UNTIL FIN-VTALIM
042100     PERFORM CALCULA-KPI
042200     PERFORM CALCULA-REGIONES
042300     PERFORM CALCULA-CATEGORIAS
042400     PERFORM CALCULA-MESES
042500     PERFORM CALCULA-DIAS-SEMANA
042600     PERFORM CALCULA-VENDEDORES
042700     PERFORM CALCULA-ESTADISTICAS
042800     PERFORM IMPRIME-REPORTE
042900     PERFORM ESCRIBE-TABLAS
043000     PERFORM CERRAR-ARCHIVOS
043100     STOP RUN.
043200 000-PRINCIPAL-E. EXIT.
043300
043400*--> APERTURA DE ARCHIVOS. SI FALTA EL ARCHIVO DEPURADO, SE      *
043500*    INFORMA EL ERROR Y TERMINA LA CORRIDA SIN GENERAR SALIDA.   *
043600 ABRIR-ARCHIVOS SECTION.
043700     OPEN INPUT  VTALIM
043800     IF FS-VTALIM NOT = 0
043900        DISPLAY ">>> ERROR: NO EXISTE EL ARCHIVO VTALIM. STATUS: "
044000                FS-VTALIM UPON CONSOLE
044100        MOVE 91 TO RETURN-CODE
044200        STOP RUN
044300     END-IF
044400     OPEN OUTPUT VTAKPI
044500     OPEN OUTPUT VTAREG
044600     OPEN OUTPUT VTACAT
044700     OPEN OUTPUT VTAREP
044800     OPEN OUTPUT VTARPT.
044900 ABRIR-ARCHIVOS-E. EXIT.
045000
045100 LEE-VTALIM SECTION.
045200     READ VTALIM
045300       AT END
045400          MOVE 1 TO WKS-FIN-VTALIM
045500       NOT AT END
045600          ADD 1 TO WKS-LEIDOS-VTALIM
045700     END-READ.
045800 LEE-VTALIM-E. EXIT.
045900
046000******************************************************************
046100*     ACUMULACION DE UN REGISTRO EN LOS SEIS GRUPOS DEL ANALISIS *
046200******************************************************************
046300 ACUMULA-REGISTRO SECTION.
046400     PERFORM ACUMULA-GENERAL
046500     PERFORM ACUMULA-REGION
046600     PERFORM ACUMULA-CATEGORIA
046700     PERFORM ACUMULA-MES
046800     PERFORM ACUMULA-DIA-SEM
046900     PERFORM ACUMULA-VENDEDOR
047000     PERFORM LEE-VTALIM.
047100 ACUMULA-REGISTRO-E. EXIT.
047200
047300******************************************************************
047400*     TOTALES GENERALES, LISTAS PARA PERCENTILES Y SUMAS PARA    *
047500*     LA CORRELACION DE PEARSON                                  *
047600******************************************************************
047700 ACUMULA-GENERAL SECTION.
047800     ADD 1              TO WKS-NUM-TRANSACC
047900     ADD VTL-MONTO-VENTA TO WKS-TOTAL-VENTAS
048000     ADD VTL-UNIDADES    TO WKS-TOTAL-UNIDADES
048100     ADD VTL-PRECIO-UNIT TO WKS-SUMA-PRECIO
048200     MOVE VTL-MONTO-VENTA TO WKS-MONTO-ITEM (WKS-NUM-TRANSACC)
048300     MOVE VTL-UNIDADES    TO WKS-UNIDAD-ITEM (WKS-NUM-TRANSACC)
048400     COMPUTE WKS-SUMA-MONTO-X-UNID   =
048500             WKS-SUMA-MONTO-X-UNID + (VTL-MONTO-VENTA * VTL-UNIDADES)
048600     COMPUTE WKS-SUMA-MONTO-X-PRECIO =
048700             WKS-SUMA-MONTO-X-PRECIO + (VTL-MONTO-VENTA * VTL-PRECIO-UNIT)
048800     COMPUTE WKS-SUMA-UNID-X-PRECIO  =
048900             WKS-SUMA-UNID-X-PRECIO + (VTL-UNIDADES * VTL-PRECIO-UNIT)
049000     COMPUTE WKS-SUMA-MONTO-CUAD     =
049100             WKS-SUMA-MONTO-CUAD + (VTL-MONTO-VENTA * VTL-MONTO-VENTA)
049200     COMPUTE WKS-SUMA-UNID-CUAD      =
049300             WKS-SUMA-UNID-CUAD + (VTL-UNIDADES * VTL-UNIDADES)
049400     COMPUTE WKS-SUMA-PRECIO-CUAD    =
049500             WKS-SUMA-PRECIO-CUAD + (VTL-PRECIO-UNIT * VTL-PRECIO-UNIT)
049600     IF WKS-NUM-TRANSACC = 1
049700        MOVE VTL-FECHA TO WKS-FECHA-MINIMA
049800        MOVE VTL-FECHA TO WKS-FECHA-MAXIMA
049900     ELSE
050000        IF VTL-FECHA < WKS-FECHA-MINIMA
050100           MOVE VTL-FECHA TO WKS-FECHA-MINIMA
050200        END-IF
050300        IF VTL-FECHA > WKS-FECHA-MAXIMA
050400           MOVE VTL-FECHA TO WKS-FECHA-MAXIMA
050500        END-IF
050600     END-IF
050700     PERFORM BUSCA-CLIENTE-GENERAL
050800     IF ES-CLIENTE-NUEVO
050900        ADD 1 TO WKS-NUM-CLI-GRAL
051000        MOVE VTL-ID-CLIENTE TO WKS-CLI-GRAL-ID (WKS-NUM-CLI-GRAL)
051100     END-IF.
051200 ACUMULA-GENERAL-E. EXIT.
051300
051400 BUSCA-CLIENTE-GENERAL SECTION.
051500     MOVE 1 TO WKS-CLIENTE-NUEVO
051600     PERFORM COMPARA-CLIENTE-GRAL
051700             VARYING WKS-IXCG FROM 1 BY 1
051800             UNTIL WKS-IXCG > WKS-NUM-CLI-GRAL
051900                OR NOT ES-CLIENTE-NUEVO.
052000 BUSCA-CLIENTE-GENERAL-E. EXIT.
052100
052200 COMPARA-CLIENTE-GRAL SECTION.
052300     IF WKS-CLI-GRAL-ID (WKS-IXCG) = VTL-ID-CLIENTE
052400        MOVE 0 TO WKS-CLIENTE-NUEVO
052500     END-IF.
052600 COMPARA-CLIENTE-GRAL-E. EXIT.
052700
052800******************************************************************
052900*     ACUMULACION POR REGION                                     *
053000******************************************************************
053100 ACUMULA-REGION SECTION.
053200     PERFORM BUSCA-O-AGREGA-REGION
053300     ADD VTL-MONTO-VENTA TO WKS-REG-TOT-VENTAS (WKS-IDX-REGION)
053400     ADD 1               TO WKS-REG-NUM-TRANSACC (WKS-IDX-REGION)
053500     ADD VTL-UNIDADES    TO WKS-REG-TOT-UNIDADES (WKS-IDX-REGION)
053600     PERFORM BUSCA-CLIENTE-REGION
053700     IF ES-CLIENTE-NUEVO
053800        ADD 1 TO WKS-REG-CLI-UNICOS (WKS-IDX-REGION)
053900        ADD 1 TO WKS-NUM-CLI-REG
054000        MOVE WKS-IDX-REGION  TO WKS-CLI-REG-IDX (WKS-NUM-CLI-REG)
054100        MOVE VTL-ID-CLIENTE  TO WKS-CLI-REG-ID  (WKS-NUM-CLI-REG)
054200     END-IF.
054300 ACUMULA-REGION-E. EXIT.
054400
054500 BUSCA-O-AGREGA-REGION SECTION.
054600     MOVE 0 TO WKS-ENCONTRADO
054700     PERFORM COMPARA-UNA-REGION
054800             VARYING WKS-IXR FROM 1 BY 1
054900             UNTIL WKS-IXR > WKS-NUM-REGIONES OR GRUPO-ENCONTRADO
055000     IF NOT GRUPO-ENCONTRADO
055100        ADD 1 TO WKS-NUM-REGIONES
055200        MOVE VTL-REGION TO WKS-REG-NOMBRE (WKS-NUM-REGIONES)
055300        MOVE WKS-NUM-REGIONES TO WKS-IDX-REGION
055400     END-IF.
055500 BUSCA-O-AGREGA-REGION-E. EXIT.
055600
055700 COMPARA-UNA-REGION SECTION.
055800     IF WKS-REG-NOMBRE (WKS-IXR) = VTL-REGION
055900        MOVE 1 TO WKS-ENCONTRADO
056000        MOVE WKS-IXR TO WKS-IDX-REGION
056100     END-IF.
056200 COMPARA-UNA-REGION-E. EXIT.
056300
056400 BUSCA-CLIENTE-REGION SECTION.
056500     MOVE 1 TO WKS-CLIENTE-NUEVO
056600     PERFORM COMPARA-CLIENTE-REG
056700             VARYING WKS-IXCR FROM 1 BY 1
056800             UNTIL WKS-IXCR > WKS-NUM-CLI-REG
056900                OR NOT ES-CLIENTE-NUEVO.
057000 BUSCA-CLIENTE-REGION-E. EXIT.
057100
057200 COMPARA-CLIENTE-REG SECTION.
057300     IF WKS-CLI-REG-IDX (WKS-IXCR) = WKS-IDX-REGION
057400        AND WKS-CLI-REG-ID (WKS-IXCR) = VTL-ID-CLIENTE
057500           MOVE 0 TO WKS-CLIENTE-NUEVO
057600     END-IF.
057700 COMPARA-CLIENTE-REG-E. EXIT.
057800
057900******************************************************************
058000*     ACUMULACION POR CATEGORIA                                  *
058100******************************************************************
058200 ACUMULA-CATEGORIA SECTION.
058300     PERFORM BUSCA-O-AGREGA-CATEGORIA
058400     ADD VTL-MONTO-VENTA  TO WKS-CAT-TOT-VENTAS (WKS-IDX-CATEGORIA)
058500     ADD 1                TO WKS-CAT-NUM-TRANSACC (WKS-IDX-CATEGORIA)
058600     ADD VTL-UNIDADES     TO WKS-CAT-TOT-UNIDADES (WKS-IDX-CATEGORIA)
058700     ADD VTL-PRECIO-UNIT  TO WKS-CAT-SUMA-PRECIO (WKS-IDX-CATEGORIA).
058800 ACUMULA-CATEGORIA-E. EXIT.
058900
059000 BUSCA-O-AGREGA-CATEGORIA SECTION.
059100     MOVE 0 TO WKS-ENCONTRADO
059200     PERFORM COMPARA-UNA-CATEGORIA
059300             VARYING WKS-IXC FROM 1 BY 1
059400             UNTIL WKS-IXC > WKS-NUM-CATEGORIAS OR GRUPO-ENCONTRADO
059500     IF NOT GRUPO-ENCONTRADO
059600        ADD 1 TO WKS-NUM-CATEGORIAS
059700        MOVE VTL-CATEGORIA TO WKS-CAT-NOMBRE (WKS-NUM-CATEGORIAS)
059800        MOVE WKS-NUM-CATEGORIAS TO WKS-IDX-CATEGORIA
059900     END-IF.
060000 BUSCA-O-AGREGA-CATEGORIA-E. EXIT.
060100
060200 COMPARA-UNA-CATEGORIA SECTION.
060300     IF WKS-CAT-NOMBRE (WKS-IXC) = VTL-CATEGORIA
060400        MOVE 1 TO WKS-ENCONTRADO
060500        MOVE WKS-IXC TO WKS-IDX-CATEGORIA
060600     END-IF.
060700 COMPARA-UNA-CATEGORIA-E. EXIT.
060800
060900******************************************************************
061000*     ACUMULACION POR MES CALENDARIO (1-12, TODOS LOS ANIOS)     *
061100******************************************************************
061200 ACUMULA-MES SECTION.
061300     ADD VTL-MONTO-VENTA TO WKS-MES-TOT-VENTAS (VTL-NUM-MES)
061400     ADD 1               TO WKS-MES-NUM-TRANSACC (VTL-NUM-MES).
061500 ACUMULA-MES-E. EXIT.
061600
061700******************************************************************
061800*     ACUMULACION POR DIA DE LA SEMANA (CALCULADO DE VTL-FECHA)  *
061900******************************************************************
062000 ACUMULA-DIA-SEM SECTION.
062100     MOVE VTL-FECHA (1:4) TO WKS-ANO-P
062200     MOVE VTL-FECHA (6:2) TO WKS-MES-P
062300     MOVE VTL-FECHA (9:2) TO WKS-DIA-P
062400     MOVE WKS-ANO-P TO WKS-ANO-Z
062500     MOVE WKS-MES-P TO WKS-MES-Z
062600     MOVE WKS-DIA-P TO WKS-DIA-Z
062700     PERFORM CALCULA-DIA-SEMANA
062800     ADD VTL-MONTO-VENTA TO WKS-DSEM-TOT-VENTAS (WKS-DIA-SEM-NUM)
062900     ADD 1               TO WKS-DSEM-NUM-TRANSACC (WKS-DIA-SEM-NUM).
063000 ACUMULA-DIA-SEM-E. EXIT.
063100
063200******************************************************************
063300*     DIA DE LA SEMANA POR CONGRUENCIA DE ZELLER (1=LUNES,       *
063400*     7=DOMINGO). NO USA FUNCIONES INTRINSECAS DE FECHA.         *
063500******************************************************************
063600 CALCULA-DIA-SEMANA SECTION.
063700     MOVE WKS-ANO-Z TO WKS-TEMP1
063800     MOVE WKS-MES-Z TO WKS-TEMP3
063900     IF WKS-TEMP3 < 3
064000        ADD 12 TO WKS-TEMP3
064100        SUBTRACT 1 FROM WKS-TEMP1
064200     END-IF
064300     DIVIDE WKS-TEMP1 BY 100 GIVING WKS-J-SIGLO
064400                             REMAINDER WKS-K-ANIO
064500     COMPUTE WKS-H-PRE = WKS-DIA-Z +
064600             ((13 * (WKS-TEMP3 + 1)) / 5) +
064700             WKS-K-ANIO + (WKS-K-ANIO / 4) +
064800             (WKS-J-SIGLO / 4) + (5 * WKS-J-SIGLO)
064900     DIVIDE WKS-H-PRE BY 7 GIVING WKS-DIV-TEMP REMAINDER WKS-H
065000     COMPUTE WKS-DIA-SEM-NUM = WKS-H + 5
065100     DIVIDE WKS-DIA-SEM-NUM BY 7 GIVING WKS-DIV-TEMP
065200                                 REMAINDER WKS-DIA-SEM-NUM
065300     ADD 1 TO WKS-DIA-SEM-NUM.
065400 CALCULA-DIA-SEMANA-E. EXIT.
065500
065600******************************************************************
065700*     ACUMULACION POR VENDEDOR                                   *
065800******************************************************************
065900 ACUMULA-VENDEDOR SECTION.
066000     PERFORM BUSCA-O-AGREGA-VENDEDOR
066100     ADD VTL-MONTO-VENTA TO WKS-VEN-TOT-VENTAS (WKS-IDX-VENDEDOR)
066200     ADD 1               TO WKS-VEN-NUM-VENTAS (WKS-IDX-VENDEDOR)
066300     PERFORM BUSCA-CLIENTE-VENDEDOR
066400     IF ES-CLIENTE-NUEVO
066500        ADD 1 TO WKS-VEN-CLI-UNICOS (WKS-IDX-VENDEDOR)
066600        ADD 1 TO WKS-NUM-CLI-VEN
066700        MOVE WKS-IDX-VENDEDOR TO WKS-CLI-VEN-IDX (WKS-NUM-CLI-VEN)
066800        MOVE VTL-ID-CLIENTE   TO WKS-CLI-VEN-ID  (WKS-NUM-CLI-VEN)
066900     END-IF.
067000 ACUMULA-VENDEDOR-E. EXIT.
067100
067200 BUSCA-O-AGREGA-VENDEDOR SECTION.
067300     MOVE 0 TO WKS-ENCONTRADO
067400     PERFORM COMPARA-UN-VENDEDOR
067500             VARYING WKS-IXV FROM 1 BY 1
067600             UNTIL WKS-IXV > WKS-NUM-VENDEDORES OR GRUPO-ENCONTRADO
067700     IF NOT GRUPO-ENCONTRADO
067800        ADD 1 TO WKS-NUM-VENDEDORES
067900        MOVE VTL-VENDEDOR TO WKS-VEN-NOMBRE (WKS-NUM-VENDEDORES)
068000        MOVE WKS-NUM-VENDEDORES TO WKS-IDX-VENDEDOR
068100     END-IF.
068200 BUSCA-O-AGREGA-VENDEDOR-E. EXIT.
068300
068400 COMPARA-UN-VENDEDOR SECTION.
068500     IF WKS-VEN-NOMBRE (WKS-IXV) = VTL-VENDEDOR
068600        MOVE 1 TO WKS-ENCONTRADO
068700        MOVE WKS-IXV TO WKS-IDX-VENDEDOR
068800     END-IF.
068900 COMPARA-UN-VENDEDOR-E. EXIT.
069000
069100 BUSCA-CLIENTE-VENDEDOR SECTION.
069200     MOVE 1 TO WKS-CLIENTE-NUEVO
069300     PERFORM COMPARA-CLIENTE-VEN
069400             VARYING WKS-IXCV FROM 1 BY 1
069500             UNTIL WKS-IXCV > WKS-NUM-CLI-VEN
069600                OR NOT ES-CLIENTE-NUEVO.
069700 BUSCA-CLIENTE-VENDEDOR-E. EXIT.
069800
069900 COMPARA-CLIENTE-VEN SECTION.
070000     IF WKS-CLI-VEN-IDX (WKS-IXCV) = WKS-IDX-VENDEDOR
070100        AND WKS-CLI-VEN-ID (WKS-IXCV) = VTL-ID-CLIENTE
070200           MOVE 0 TO WKS-CLIENTE-NUEVO
070300     END-IF.
070400 COMPARA-CLIENTE-VEN-E. EXIT.
070500
070600******************************************************************
070700*     CALCULO DE LOS INDICADORES GENERALES (KPI)                 *
070800******************************************************************
070900 CALCULA-KPI SECTION.
071000     IF WKS-NUM-TRANSACC > 0
071100        COMPUTE WKS-PROMEDIO-MONTO ROUNDED =
071200                WKS-TOTAL-VENTAS / WKS-NUM-TRANSACC
071300        COMPUTE WKS-PROMEDIO-UNIDADES ROUNDED =
071400                WKS-TOTAL-UNIDADES / WKS-NUM-TRANSACC
071500     END-IF.
071600 CALCULA-KPI-E. EXIT.
071700
071800******************************************************************
071900*     PARTICIPACION DE MERCADO Y ORDEN DESCENDENTE DE REGIONES   *
072000******************************************************************
072100 CALCULA-REGIONES SECTION.
072200     PERFORM CALCULA-UNA-REGION
072300             VARYING WKS-IXR FROM 1 BY 1
072400             UNTIL WKS-IXR > WKS-NUM-REGIONES
072500     PERFORM ORDENA-REGIONES.
072600 CALCULA-REGIONES-E. EXIT.
072700
072800 CALCULA-UNA-REGION SECTION.
072900     IF WKS-REG-NUM-TRANSACC (WKS-IXR) > 0
073000        COMPUTE WKS-DIF-MONTO ROUNDED =
073100                WKS-REG-TOT-VENTAS (WKS-IXR) /
073200                WKS-REG-NUM-TRANSACC (WKS-IXR)
073300     END-IF.
073400 CALCULA-UNA-REGION-E. EXIT.
073500
073600 ORDENA-REGIONES SECTION.
073700     PERFORM ORDENA-UN-PASE-REGION
073800             VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-NUM-REGIONES.
073900 ORDENA-REGIONES-E. EXIT.
074000
074100 ORDENA-UN-PASE-REGION SECTION.
074200     MOVE WKS-REG (WKS-I) TO WKS-TEMP-REG
074300     MOVE WKS-I           TO WKS-J
074400     MOVE 1               TO WKS-CONTINUA
074500     PERFORM DESPLAZA-MAYOR-REGION UNTIL WKS-CONTINUA = 0
074600     MOVE WKS-TEMP-REG    TO WKS-REG (WKS-J).
074700 ORDENA-UN-PASE-REGION-E. EXIT.
074800
074900 DESPLAZA-MAYOR-REGION SECTION.
075000     IF WKS-J > 1
075100        IF WKS-REG-TOT-VENTAS (WKS-J - 1) <
075200           WKS-T-REG-TOT-VENTAS
075300           MOVE WKS-REG (WKS-J - 1) TO WKS-REG (WKS-J)
075400           SUBTRACT 1 FROM WKS-J
075500        ELSE
075600           MOVE 0 TO WKS-CONTINUA
075700        END-IF
075800     ELSE
075900        MOVE 0 TO WKS-CONTINUA
076000     END-IF.
076100 DESPLAZA-MAYOR-REGION-E. EXIT.
076200
076300******************************************************************
076400*     CONTRIBUCION AL INGRESO Y ORDEN DESCENDENTE DE CATEGORIAS  *
076500******************************************************************
076600 CALCULA-CATEGORIAS SECTION.
076700     PERFORM CALCULA-UNA-CATEGORIA
076800             VARYING WKS-IXC FROM 1 BY 1
076900             UNTIL WKS-IXC > WKS-NUM-CATEGORIAS
077000     PERFORM ORDENA-CATEGORIAS.
077100 CALCULA-CATEGORIAS-E. EXIT.
077200
077300 CALCULA-UNA-CATEGORIA SECTION.
077400     CONTINUE.
077500 CALCULA-UNA-CATEGORIA-E. EXIT.
077600
077700 ORDENA-CATEGORIAS SECTION.
077800     PERFORM ORDENA-UN-PASE-CATEGORIA
077900             VARYING WKS-I FROM 2 BY 1
078000             UNTIL WKS-I > WKS-NUM-CATEGORIAS.
078100 ORDENA-CATEGORIAS-E. EXIT.
078200
078300 ORDENA-UN-PASE-CATEGORIA SECTION.
078400     MOVE WKS-CAT (WKS-I) TO WKS-TEMP-CAT
078500     MOVE WKS-I           TO WKS-J
078600     MOVE 1               TO WKS-CONTINUA
078700     PERFORM DESPLAZA-MAYOR-CATEGORIA UNTIL WKS-CONTINUA = 0
078800     MOVE WKS-TEMP-CAT    TO WKS-CAT (WKS-J).
078900 ORDENA-UN-PASE-CATEGORIA-E. EXIT.
079000
079100 DESPLAZA-MAYOR-CATEGORIA SECTION.
079200     IF WKS-J > 1
079300        IF WKS-CAT-TOT-VENTAS (WKS-J - 1) <
079400           WKS-T-CAT-TOT-VENTAS
079500           MOVE WKS-CAT (WKS-J - 1) TO WKS-CAT (WKS-J)
079600           SUBTRACT 1 FROM WKS-J
079700        ELSE
079800           MOVE 0 TO WKS-CONTINUA
079900        END-IF
080000     ELSE
080100        MOVE 0 TO WKS-CONTINUA
080200     END-IF.
080300 DESPLAZA-MAYOR-CATEGORIA-E. EXIT.
080400
080500******************************************************************
080600*     CRECIMIENTO MENSUAL SECUENCIAL (SOLO MESES CON DATOS)      *
080700******************************************************************
080800 CALCULA-MESES SECTION.
080900     MOVE 0 TO WKS-MES-ANTERIOR-HAY
081000     PERFORM CALCULA-UN-MES
081100             VARYING WKS-IXME FROM 1 BY 1 UNTIL WKS-IXME > 12.
081200 CALCULA-MESES-E. EXIT.
081300
081400 CALCULA-UN-MES SECTION.                                          VTA-0104
081500     IF WKS-MES-NUM-TRANSACC (WKS-IXME) > 0
081600        IF HAY-MES-ANTERIOR AND WKS-DIF-MONTO NOT = 0
081700           COMPUTE WKS-MES-CRECIMIENTO (WKS-IXME) ROUNDED =       VTA-0104
081800               ((WKS-MES-TOT-VENTAS (WKS-IXME) - WKS-DIF-MONTO)
081900                / WKS-DIF-MONTO) * 100
082000           MOVE 1 TO WKS-MES-TIENE-CRECIM (WKS-IXME)
082100        ELSE
082200           MOVE 0 TO WKS-MES-TIENE-CRECIM (WKS-IXME)
082300        END-IF
082400        MOVE WKS-MES-TOT-VENTAS (WKS-IXME) TO WKS-DIF-MONTO
082500        MOVE 1 TO WKS-MES-ANTERIOR-HAY
082600     ELSE
082700        MOVE 0 TO WKS-MES-TIENE-CRECIM (WKS-IXME)
082800     END-IF.
082900 CALCULA-UN-MES-E. EXIT.
083000
083100******************************************************************
083200*     PROMEDIO POR DIA DE LA SEMANA (SOLO SE CALCULA AL IMPRIMIR)*
083300******************************************************************
083400 CALCULA-DIAS-SEMANA SECTION.
083500     CONTINUE.
083600 CALCULA-DIAS-SEMANA-E. EXIT.
083700
083800******************************************************************
083900*     VENTA POR CLIENTE Y ORDEN DESCENDENTE DE VENDEDORES        *
084000******************************************************************
084100 CALCULA-VENDEDORES SECTION.
084200     PERFORM ORDENA-VENDEDORES.
084300 CALCULA-VENDEDORES-E. EXIT.
084400
084500 ORDENA-VENDEDORES SECTION.
084600     PERFORM ORDENA-UN-PASE-VENDEDOR
084700             VARYING WKS-I FROM 2 BY 1
084800             UNTIL WKS-I > WKS-NUM-VENDEDORES.
084900 ORDENA-VENDEDORES-E. EXIT.
085000
085100 ORDENA-UN-PASE-VENDEDOR SECTION.
085200     MOVE WKS-VEN (WKS-I) TO WKS-TEMP-VEN
085300     MOVE WKS-I           TO WKS-J
085400     MOVE 1               TO WKS-CONTINUA
085500     PERFORM DESPLAZA-MAYOR-VENDEDOR UNTIL WKS-CONTINUA = 0
085600     MOVE WKS-TEMP-VEN    TO WKS-VEN (WKS-J).
085700 ORDENA-UN-PASE-VENDEDOR-E. EXIT.
085800
085900 DESPLAZA-MAYOR-VENDEDOR SECTION.
086000     IF WKS-J > 1
086100        IF WKS-VEN-TOT-VENTAS (WKS-J - 1) <
086200           WKS-T-VEN-TOT-VENTAS
086300           MOVE WKS-VEN (WKS-J - 1) TO WKS-VEN (WKS-J)
086400           SUBTRACT 1 FROM WKS-J
086500        ELSE
086600           MOVE 0 TO WKS-CONTINUA
086700        END-IF
086800     ELSE
086900        MOVE 0 TO WKS-CONTINUA
087000     END-IF.
087100 DESPLAZA-MAYOR-VENDEDOR-E. EXIT.
087200
087300******************************************************************
087400*     ESTADISTICAS DE DISTRIBUCION: MEDIA, DESV. ESTANDAR,       *
087500*     PERCENTILES 25/50/75 Y MATRIZ DE CORRELACION DE PEARSON    *
087600******************************************************************
087700 CALCULA-ESTADISTICAS SECTION.
087800     IF WKS-NUM-TRANSACC > 0
087900        PERFORM ORDENA-MONTOS
088000        PERFORM ORDENA-UNIDADES
088100        MOVE WKS-MONTO-ITEM (1)               TO WKS-MINIMO-MONTO
088200        MOVE WKS-MONTO-ITEM (WKS-NUM-TRANSACC) TO WKS-MAXIMO-MONTO
088300        MOVE WKS-UNIDAD-ITEM (1)               TO WKS-MINIMO-UNIDADES
088400        MOVE WKS-UNIDAD-ITEM (WKS-NUM-TRANSACC) TO WKS-MAXIMO-UNIDADES
088500        MOVE 25 TO WKS-PCT-DESEADO
088600        PERFORM CALCULA-PERCENTIL-MONTO
088700        MOVE WKS-VALOR-BAJO TO WKS-P25-MONTO
088800        PERFORM CALCULA-PERCENTIL-UNIDADES
088900        MOVE WKS-VALOR-BAJO TO WKS-P25-UNIDADES
089000        MOVE 50 TO WKS-PCT-DESEADO
089100        PERFORM CALCULA-PERCENTIL-MONTO
089200        MOVE WKS-VALOR-BAJO TO WKS-P50-MONTO
089300        PERFORM CALCULA-PERCENTIL-UNIDADES
089400        MOVE WKS-VALOR-BAJO TO WKS-P50-UNIDADES
089500        MOVE 75 TO WKS-PCT-DESEADO
089600        PERFORM CALCULA-PERCENTIL-MONTO
089700        MOVE WKS-VALOR-BAJO TO WKS-P75-MONTO
089800        PERFORM CALCULA-PERCENTIL-UNIDADES
089900        MOVE WKS-VALOR-BAJO TO WKS-P75-UNIDADES
090000        PERFORM CALCULA-DESVEST
090100        PERFORM CALCULA-CORRELACIONES
090200     END-IF.
090300 CALCULA-ESTADISTICAS-E. EXIT.
090400
090500 ORDENA-MONTOS SECTION.
090600     PERFORM ORDENA-UN-PASE-MONTO
090700             VARYING WKS-I FROM 2 BY 1
090800             UNTIL WKS-I > WKS-NUM-TRANSACC.
090900 ORDENA-MONTOS-E. EXIT.
091000
091100 ORDENA-UN-PASE-MONTO SECTION.
091200     MOVE WKS-MONTO-ITEM (WKS-I) TO WKS-DIF-MONTO
091300     MOVE WKS-I                  TO WKS-J
091400     MOVE 1                      TO WKS-CONTINUA
091500     PERFORM DESPLAZA-MAYOR-MONTO UNTIL WKS-CONTINUA = 0
091600     MOVE WKS-DIF-MONTO          TO WKS-MONTO-ITEM (WKS-J).
091700 ORDENA-UN-PASE-MONTO-E. EXIT.
091800
091900 DESPLAZA-MAYOR-MONTO SECTION.
092000     IF WKS-J > 1
092100        IF WKS-MONTO-ITEM (WKS-J - 1) > WKS-DIF-MONTO
092200           MOVE WKS-MONTO-ITEM (WKS-J - 1) TO WKS-MONTO-ITEM (WKS-J)
092300           SUBTRACT 1 FROM WKS-J
092400        ELSE
092500           MOVE 0 TO WKS-CONTINUA
092600        END-IF
092700     ELSE
092800        MOVE 0 TO WKS-CONTINUA
092900     END-IF.
093000 DESPLAZA-MAYOR-MONTO-E. EXIT.
093100
093200 ORDENA-UNIDADES SECTION.
093300     PERFORM ORDENA-UN-PASE-UNIDAD
093400             VARYING WKS-I FROM 2 BY 1
093500             UNTIL WKS-I > WKS-NUM-TRANSACC.
093600 ORDENA-UNIDADES-E. EXIT.
093700
093800 ORDENA-UN-PASE-UNIDAD SECTION.
093900     MOVE WKS-UNIDAD-ITEM (WKS-I) TO WKS-DIF-UNIDADES
094000     MOVE WKS-I                   TO WKS-J
094100     MOVE 1                       TO WKS-CONTINUA
094200     PERFORM DESPLAZA-MAYOR-UNIDAD UNTIL WKS-CONTINUA = 0
094300     MOVE WKS-DIF-UNIDADES        TO WKS-UNIDAD-ITEM (WKS-J).
094400 ORDENA-UN-PASE-UNIDAD-E. EXIT.
094500
094600 DESPLAZA-MAYOR-UNIDAD SECTION.
094700     IF WKS-J > 1
094800        IF WKS-UNIDAD-ITEM (WKS-J - 1) > WKS-DIF-UNIDADES
094900           MOVE WKS-UNIDAD-ITEM (WKS-J - 1) TO WKS-UNIDAD-ITEM (WKS-J)
095000           SUBTRACT 1 FROM WKS-J
095100        ELSE
095200           MOVE 0 TO WKS-CONTINUA
095300        END-IF
095400     ELSE
095500        MOVE 0 TO WKS-CONTINUA
095600     END-IF.
095700 DESPLAZA-MAYOR-UNIDAD-E. EXIT.
095800
095900******************************************************************
096000*     PERCENTIL POR INTERPOLACION LINEAL ENTRE RANGOS CERCANOS   *
096100*     (WKS-PCT-DESEADO YA CARGADO POR EL LLAMADOR: 25, 50 O 75)  *
096200******************************************************************
096300 CALCULA-PERCENTIL-MONTO SECTION.
096400     COMPUTE WKS-RANGO-NUM = (WKS-NUM-TRANSACC - 1) * WKS-PCT-DESEADO
096500     DIVIDE WKS-RANGO-NUM BY 100 GIVING WKS-INDICE-BAJO
096600                                 REMAINDER WKS-RESIDUO-PCT
096700     COMPUTE WKS-FRACCION = WKS-RESIDUO-PCT / 100
096800     MOVE WKS-MONTO-ITEM (WKS-INDICE-BAJO + 1) TO WKS-VALOR-BAJO
096900     IF WKS-RESIDUO-PCT = 0
097000        CONTINUE
097100     ELSE
097200        MOVE WKS-MONTO-ITEM (WKS-INDICE-BAJO + 2) TO WKS-VALOR-ALTO
097300        COMPUTE WKS-DELTA = WKS-VALOR-ALTO - WKS-VALOR-BAJO
097400        COMPUTE WKS-VALOR-BAJO ROUNDED =
097500                WKS-VALOR-BAJO + (WKS-FRACCION * WKS-DELTA)
097600     END-IF.
097700 CALCULA-PERCENTIL-MONTO-E. EXIT.
097800
097900 CALCULA-PERCENTIL-UNIDADES SECTION.
098000     COMPUTE WKS-RANGO-NUM = (WKS-NUM-TRANSACC - 1) * WKS-PCT-DESEADO
098100     DIVIDE WKS-RANGO-NUM BY 100 GIVING WKS-INDICE-BAJO
098200                                 REMAINDER WKS-RESIDUO-PCT
098300     COMPUTE WKS-FRACCION = WKS-RESIDUO-PCT / 100
098400     MOVE WKS-UNIDAD-ITEM (WKS-INDICE-BAJO + 1) TO WKS-VALOR-BAJO
098500     IF WKS-RESIDUO-PCT = 0
098600        CONTINUE
098700     ELSE
098800        MOVE WKS-UNIDAD-ITEM (WKS-INDICE-BAJO + 2) TO WKS-VALOR-ALTO
098900        COMPUTE WKS-DELTA = WKS-VALOR-ALTO - WKS-VALOR-BAJO
099000        COMPUTE WKS-VALOR-BAJO ROUNDED =
099100                WKS-VALOR-BAJO + (WKS-FRACCION * WKS-DELTA)
099200     END-IF.
099300 CALCULA-PERCENTIL-UNIDADES-E. EXIT.
099400
099500******************************************************************
099600*     DESVIACION ESTANDAR MUESTRAL (N-1), MEDIANTE UN SEGUNDO    *
099700*     RECORRIDO DE LA LISTA YA ORDENADA. USA FUNCTION SQRT.      *
099800******************************************************************
099900 CALCULA-DESVEST SECTION.
100000     MOVE 0 TO WKS-SUMA-CUAD-MONTO
100100     MOVE 0 TO WKS-SUMA-CUAD-UNIDADES
100200     PERFORM SUMA-DESVIACION
100300             VARYING WKS-I FROM 1 BY 1
100400             UNTIL WKS-I > WKS-NUM-TRANSACC
100500     IF WKS-NUM-TRANSACC > 1
100600        COMPUTE WKS-DESVEST-MONTO ROUNDED =
100700                FUNCTION SQRT (WKS-SUMA-CUAD-MONTO /
100800                               (WKS-NUM-TRANSACC - 1))
100900        COMPUTE WKS-DESVEST-UNIDADES ROUNDED =
101000                FUNCTION SQRT (WKS-SUMA-CUAD-UNIDADES /
101100                               (WKS-NUM-TRANSACC - 1))
101200     END-IF.
101300 CALCULA-DESVEST-E. EXIT.
101400
101500 SUMA-DESVIACION SECTION.
101600     COMPUTE WKS-DIF-MONTO =
101700             WKS-MONTO-ITEM (WKS-I) - WKS-PROMEDIO-MONTO
101800     COMPUTE WKS-SUMA-CUAD-MONTO =
101900             WKS-SUMA-CUAD-MONTO + (WKS-DIF-MONTO * WKS-DIF-MONTO)
102000     COMPUTE WKS-DIF-UNIDADES =
102100             WKS-UNIDAD-ITEM (WKS-I) - WKS-PROMEDIO-UNIDADES
102200     COMPUTE WKS-SUMA-CUAD-UNIDADES =
102300             WKS-SUMA-CUAD-UNIDADES +
102400             (WKS-DIF-UNIDADES * WKS-DIF-UNIDADES).
102500 SUMA-DESVIACION-E. EXIT.
102600
102700******************************************************************
102800*     MATRIZ DE CORRELACION DE PEARSON (MONTO, UNIDADES, PRECIO) *
102900******************************************************************
103000 CALCULA-CORRELACIONES SECTION.
103100     COMPUTE WKS-NUM-A = (WKS-NUM-TRANSACC * WKS-SUMA-MONTO-X-UNID)
103200             - (WKS-TOTAL-VENTAS * WKS-TOTAL-UNIDADES)
103300     COMPUTE WKS-DEN-A = (WKS-NUM-TRANSACC * WKS-SUMA-MONTO-CUAD)
103400             - (WKS-TOTAL-VENTAS * WKS-TOTAL-VENTAS)
103500     COMPUTE WKS-DEN-B = (WKS-NUM-TRANSACC * WKS-SUMA-UNID-CUAD)
103600             - (WKS-TOTAL-UNIDADES * WKS-TOTAL-UNIDADES)
103700     COMPUTE WKS-DEN-RAIZ = FUNCTION SQRT (WKS-DEN-A * WKS-DEN-B)
103800     IF WKS-DEN-RAIZ NOT = 0
103900        COMPUTE WKS-CORR-MONTO-UNIDADES ROUNDED =
104000                WKS-NUM-A / WKS-DEN-RAIZ
104100     END-IF
104200
104300     COMPUTE WKS-NUM-B = (WKS-NUM-TRANSACC * WKS-SUMA-MONTO-X-PRECIO)
104400             - (WKS-TOTAL-VENTAS * WKS-SUMA-PRECIO)
104500     COMPUTE WKS-DEN-A = (WKS-NUM-TRANSACC * WKS-SUMA-MONTO-CUAD)
104600             - (WKS-TOTAL-VENTAS * WKS-TOTAL-VENTAS)
104700     COMPUTE WKS-DEN-B = (WKS-NUM-TRANSACC * WKS-SUMA-PRECIO-CUAD)
104800             - (WKS-SUMA-PRECIO * WKS-SUMA-PRECIO)
104900     COMPUTE WKS-DEN-RAIZ = FUNCTION SQRT (WKS-DEN-A * WKS-DEN-B)
105000     IF WKS-DEN-RAIZ NOT = 0
105100        COMPUTE WKS-CORR-MONTO-PRECIO ROUNDED =
105200                WKS-NUM-B / WKS-DEN-RAIZ
105300     END-IF
105400
105500     COMPUTE WKS-NUM-A = (WKS-NUM-TRANSACC * WKS-SUMA-UNID-X-PRECIO)
105600             - (WKS-TOTAL-UNIDADES * WKS-SUMA-PRECIO)
105700     COMPUTE WKS-DEN-A = (WKS-NUM-TRANSACC * WKS-SUMA-UNID-CUAD)
105800             - (WKS-TOTAL-UNIDADES * WKS-TOTAL-UNIDADES)
105900     COMPUTE WKS-DEN-B = (WKS-NUM-TRANSACC * WKS-SUMA-PRECIO-CUAD)
106000             - (WKS-SUMA-PRECIO * WKS-SUMA-PRECIO)
106100     COMPUTE WKS-DEN-RAIZ = FUNCTION SQRT (WKS-DEN-A * WKS-DEN-B)
106200     IF WKS-DEN-RAIZ NOT = 0
106300        COMPUTE WKS-CORR-UNIDADES-PRECIO ROUNDED =
106400                WKS-NUM-A / WKS-DEN-RAIZ
106500     END-IF.
106600 CALCULA-CORRELACIONES-E. EXIT.
106700
106800******************************************************************
106900*               I M P R E S I O N   D E L   R E P O R T E        *
107000******************************************************************
107100 IMPRIME-REPORTE SECTION.
107200     PERFORM IMPRIME-KPI
107300     PERFORM IMPRIME-REGIONAL
107400     PERFORM IMPRIME-CATEGORIAS
107500     PERFORM IMPRIME-SERIE-TIEMPO
107600     PERFORM IMPRIME-VENDEDORES
107700     PERFORM IMPRIME-ESTADISTICAS.
107800 IMPRIME-REPORTE-E. EXIT.
107900
108000 ESCRIBE-LINEA-REPORTE SECTION.
108100     MOVE WKS-RENGLON-TRABAJO TO LINEA-REPORTE
108200     WRITE LINEA-REPORTE
108300     MOVE SPACES TO WKS-RENGLON-TRABAJO.
108400 ESCRIBE-LINEA-REPORTE-E. EXIT.
108500
108600 IMPRIME-TITULO SECTION.
108700     MOVE ALL "=" TO WKS-RENGLON-TRABAJO
108800     PERFORM ESCRIBE-LINEA-REPORTE.
108900 IMPRIME-TITULO-E. EXIT.
109000
109100*--> SECCION 1: INDICADORES CLAVE DE VENTAS (KPI)
109200 IMPRIME-KPI SECTION.
109300     PERFORM IMPRIME-TITULO
109400     STRING "  KEY PERFORMANCE INDICATORS" DELIMITED BY SIZE
109500            INTO WKS-RENGLON-TRABAJO
109600     PERFORM ESCRIBE-LINEA-REPORTE
109700     PERFORM IMPRIME-TITULO
109800
109900     MOVE "TOTAL REVENUE" TO WKS-ETIQUETA-40
110000     MOVE WKS-TOTAL-VENTAS TO WKS-MASK-MONTO-D
110100     PERFORM IMPRIME-RENGLON-KPI
110200
110300     MOVE "AVERAGE TRANSACTION" TO WKS-ETIQUETA-40
110400     MOVE WKS-PROMEDIO-MONTO TO WKS-MASK-MONTO-D
110500     PERFORM IMPRIME-RENGLON-KPI
110600
110700     MOVE "MEDIAN TRANSACTION" TO WKS-ETIQUETA-40
110800     MOVE WKS-P50-MONTO TO WKS-MASK-MONTO-D
110900     PERFORM IMPRIME-RENGLON-KPI
111000
111100     MOVE "TOTAL UNITS" TO WKS-ETIQUETA-40
111200     MOVE WKS-TOTAL-UNIDADES TO WKS-MASK-ENTERO
111300     STRING WKS-ETIQUETA-40 DELIMITED BY SIZE
111400            WKS-MASK-ENTERO DELIMITED BY SIZE
111500            INTO WKS-RENGLON-TRABAJO
111600     PERFORM ESCRIBE-LINEA-REPORTE
111700
111800     MOVE "TRANSACTION COUNT" TO WKS-ETIQUETA-40
111900     MOVE WKS-NUM-TRANSACC TO WKS-MASK-ENTERO
112000     STRING WKS-ETIQUETA-40 DELIMITED BY SIZE
112100            WKS-MASK-ENTERO DELIMITED BY SIZE
112200            INTO WKS-RENGLON-TRABAJO
112300     PERFORM ESCRIBE-LINEA-REPORTE
112400
112500     MOVE "UNIQUE CUSTOMER COUNT" TO WKS-ETIQUETA-40
112600     MOVE WKS-NUM-CLI-GRAL TO WKS-MASK-ENTERO
112700     STRING WKS-ETIQUETA-40 DELIMITED BY SIZE
112800            WKS-MASK-ENTERO DELIMITED BY SIZE
112900            INTO WKS-RENGLON-TRABAJO
113000     PERFORM ESCRIBE-LINEA-REPORTE
113100
113200     STRING "AVG UNITS PER TRANSACTION" DELIMITED BY SIZE
113300            WKS-PROMEDIO-UNIDADES DELIMITED BY SIZE
113400            INTO WKS-RENGLON-TRABAJO
113500     PERFORM ESCRIBE-LINEA-REPORTE
113600
113700     STRING "DATE RANGE " DELIMITED BY SIZE
113800            WKS-FECHA-MINIMA DELIMITED BY SIZE
113900            " TO " DELIMITED BY SIZE
114000            WKS-FECHA-MAXIMA DELIMITED BY SIZE
114100            INTO WKS-RENGLON-TRABAJO
114200     PERFORM ESCRIBE-LINEA-REPORTE.
114300 IMPRIME-KPI-E. EXIT.
114400
114500 IMPRIME-RENGLON-KPI SECTION.
114600     MOVE ALL "." TO WKS-RENGLON-TRABAJO
114700     MOVE WKS-ETIQUETA-40 TO WKS-RENGLON-TRABAJO (1:40)
114800     INSPECT WKS-RENGLON-TRABAJO (1:40)
114900             REPLACING TRAILING SPACES BY "."
115000     STRING WKS-RENGLON-TRABAJO (1:40) DELIMITED BY SIZE
115100            " " DELIMITED BY SIZE
115200            WKS-MASK-MONTO-D DELIMITED BY SIZE
115300            INTO WKS-RENGLON-TRABAJO
115400     PERFORM ESCRIBE-LINEA-REPORTE.
115500 IMPRIME-RENGLON-KPI-E. EXIT.
115600
115700*--> SECCION 2: ANALISIS REGIONAL
115800 IMPRIME-REGIONAL SECTION.
115900     PERFORM IMPRIME-TITULO
116000     STRING "  REGIONAL ANALYSIS" DELIMITED BY SIZE
116100            INTO WKS-RENGLON-TRABAJO
116200     PERFORM ESCRIBE-LINEA-REPORTE
116300     PERFORM IMPRIME-TITULO
116400     STRING "REGION      TOTAL SALES   AVG TRANS   NUM TRANS  "
116500            DELIMITED BY SIZE
116600            "TOT UNITS  UNIQ CUST  MKT SHARE %"
116700            DELIMITED BY SIZE
116800            INTO WKS-RENGLON-TRABAJO
116900     PERFORM ESCRIBE-LINEA-REPORTE
117000     PERFORM IMPRIME-UNA-REGION
117100             VARYING WKS-IXR FROM 1 BY 1
117200             UNTIL WKS-IXR > WKS-NUM-REGIONES.
117300 IMPRIME-REGIONAL-E. EXIT.
117400
117500 IMPRIME-UNA-REGION SECTION.
117600     COMPUTE WKS-DIF-MONTO ROUNDED =
117700             WKS-REG-TOT-VENTAS (WKS-IXR) /
117800             WKS-REG-NUM-TRANSACC (WKS-IXR)
117900     MOVE WKS-DIF-MONTO TO WKS-MASK-MONTO-D
118000     IF WKS-TOTAL-VENTAS NOT = 0
118100        COMPUTE WKS-MASK-PORC ROUNDED =
118200                (WKS-REG-TOT-VENTAS (WKS-IXR) / WKS-TOTAL-VENTAS)
118300                * 100
118400     END-IF
118500     STRING WKS-REG-NOMBRE (WKS-IXR) DELIMITED BY SIZE
118600            " " DELIMITED BY SIZE
118700            WKS-MASK-MONTO-D DELIMITED BY SIZE
118800            " " DELIMITED BY SIZE
118900            WKS-DIF-MONTO DELIMITED BY SIZE
119000            " " DELIMITED BY SIZE
119100            WKS-REG-NUM-TRANSACC (WKS-IXR) DELIMITED BY SIZE
119200            " " DELIMITED BY SIZE
119300            WKS-REG-TOT-UNIDADES (WKS-IXR) DELIMITED BY SIZE
119400            " " DELIMITED BY SIZE
119500            WKS-REG-CLI-UNICOS (WKS-IXR) DELIMITED BY SIZE
119600            " " DELIMITED BY SIZE
119700            WKS-MASK-PORC DELIMITED BY SIZE
119800            INTO WKS-RENGLON-TRABAJO
119900     PERFORM ESCRIBE-LINEA-REPORTE.
120000 IMPRIME-UNA-REGION-E. EXIT.
120100
120200*--> SECCION 3: ANALISIS POR CATEGORIA DE PRODUCTO
120300 IMPRIME-CATEGORIAS SECTION.
120400     PERFORM IMPRIME-TITULO
120500     STRING "  PRODUCT CATEGORY ANALYSIS" DELIMITED BY SIZE
120600            INTO WKS-RENGLON-TRABAJO
120700     PERFORM ESCRIBE-LINEA-REPORTE
120800     PERFORM IMPRIME-TITULO
120900     PERFORM IMPRIME-UNA-CATEGORIA
121000             VARYING WKS-IXC FROM 1 BY 1
121100             UNTIL WKS-IXC > WKS-NUM-CATEGORIAS.
121200 IMPRIME-CATEGORIAS-E. EXIT.
121300
121400 IMPRIME-UNA-CATEGORIA SECTION.
121500     COMPUTE WKS-DIF-MONTO ROUNDED =
121600             WKS-CAT-TOT-VENTAS (WKS-IXC) /
121700             WKS-CAT-NUM-TRANSACC (WKS-IXC)
121800     MOVE WKS-DIF-MONTO TO WKS-MASK-MONTO-D
121900     COMPUTE WKS-DELTA ROUNDED =
122000             WKS-CAT-SUMA-PRECIO (WKS-IXC) /
122100             WKS-CAT-NUM-TRANSACC (WKS-IXC)
122200     IF WKS-TOTAL-VENTAS NOT = 0
122300        COMPUTE WKS-MASK-PORC ROUNDED =
122400                (WKS-CAT-TOT-VENTAS (WKS-IXC) / WKS-TOTAL-VENTAS)
122500                * 100
122600     END-IF
122700     STRING WKS-CAT-NOMBRE (WKS-IXC) DELIMITED BY SIZE
122800            " " DELIMITED BY SIZE
122900            WKS-MASK-MONTO-D DELIMITED BY SIZE
123000            " " DELIMITED BY SIZE
123100            WKS-DIF-MONTO DELIMITED BY SIZE
123200            " " DELIMITED BY SIZE
123300            WKS-CAT-NUM-TRANSACC (WKS-IXC) DELIMITED BY SIZE
123400            " " DELIMITED BY SIZE
123500            WKS-CAT-TOT-UNIDADES (WKS-IXC) DELIMITED BY SIZE
123600            " " DELIMITED BY SIZE
123700            WKS-DELTA DELIMITED BY SIZE
123800            " " DELIMITED BY SIZE
123900            WKS-MASK-PORC DELIMITED BY SIZE
124000            INTO WKS-RENGLON-TRABAJO
124100     PERFORM ESCRIBE-LINEA-REPORTE.
124200 IMPRIME-UNA-CATEGORIA-E. EXIT.
124300
124400*--> SECCION 4: SERIE DE TIEMPO (MENSUAL Y POR DIA DE LA SEMANA)
124500 IMPRIME-SERIE-TIEMPO SECTION.
124600     PERFORM IMPRIME-TITULO
124700     STRING "  TIME SERIES ANALYSIS" DELIMITED BY SIZE
124800            INTO WKS-RENGLON-TRABAJO
124900     PERFORM ESCRIBE-LINEA-REPORTE
125000     PERFORM IMPRIME-TITULO
125100     STRING "MONTHLY TOTALS" DELIMITED BY SIZE
125200            INTO WKS-RENGLON-TRABAJO
125300     PERFORM ESCRIBE-LINEA-REPORTE
125400     PERFORM IMPRIME-UN-MES
125500             VARYING WKS-IXME FROM 1 BY 1 UNTIL WKS-IXME > 12
125600     STRING "DAY OF WEEK TOTALS" DELIMITED BY SIZE
125700            INTO WKS-RENGLON-TRABAJO
125800     PERFORM ESCRIBE-LINEA-REPORTE
125900     PERFORM IMPRIME-UN-DIA-SEM
126000             VARYING WKS-IXDS FROM 1 BY 1 UNTIL WKS-IXDS > 7.
126100 IMPRIME-SERIE-TIEMPO-E. EXIT.
126200
126300 IMPRIME-UN-MES SECTION.
126400     IF WKS-MES-NUM-TRANSACC (WKS-IXME) > 0
126500        MOVE NOMBRE-MES (WKS-IXME) TO WKS-ETIQUETA-40 (1:9)
126600        COMPUTE WKS-DIF-MONTO ROUNDED =
126700                WKS-MES-TOT-VENTAS (WKS-IXME) /
126800                WKS-MES-NUM-TRANSACC (WKS-IXME)
126900        MOVE WKS-MES-TOT-VENTAS (WKS-IXME) TO WKS-MASK-MONTO-D
127000        IF MES-TIENE-CRECIM (WKS-IXME)
127100           MOVE WKS-MES-CRECIMIENTO (WKS-IXME) TO WKS-MASK-CRECIM
127200           STRING WKS-ETIQUETA-40 (1:9) DELIMITED BY SIZE
127300                  " " DELIMITED BY SIZE
127400                  WKS-MASK-MONTO-D DELIMITED BY SIZE
127500                  " " DELIMITED BY SIZE
127600                  WKS-DIF-MONTO DELIMITED BY SIZE
127700                  " " DELIMITED BY SIZE
127800                  WKS-MES-NUM-TRANSACC (WKS-IXME) DELIMITED BY SIZE
127900                  " " DELIMITED BY SIZE
128000                  WKS-MASK-CRECIM DELIMITED BY SIZE
128100                  INTO WKS-RENGLON-TRABAJO
128200        ELSE
128300           STRING WKS-ETIQUETA-40 (1:9) DELIMITED BY SIZE
128400                  " " DELIMITED BY SIZE
128500                  WKS-MASK-MONTO-D DELIMITED BY SIZE
128600                  " " DELIMITED BY SIZE
128700                  WKS-DIF-MONTO DELIMITED BY SIZE
128800                  " " DELIMITED BY SIZE
128900                  WKS-MES-NUM-TRANSACC (WKS-IXME) DELIMITED BY SIZE
129000                  " N/A" DELIMITED BY SIZE
129100                  INTO WKS-RENGLON-TRABAJO
129200        END-IF
129300        PERFORM ESCRIBE-LINEA-REPORTE
129400     END-IF.
129500 IMPRIME-UN-MES-E. EXIT.
129600
129700 IMPRIME-UN-DIA-SEM SECTION.
129800     IF WKS-DSEM-NUM-TRANSACC (WKS-IXDS) > 0
129900        COMPUTE WKS-DIF-MONTO ROUNDED =
130000                WKS-DSEM-TOT-VENTAS (WKS-IXDS) /
130100                WKS-DSEM-NUM-TRANSACC (WKS-IXDS)
130200     END-IF
130300     MOVE WKS-DSEM-TOT-VENTAS (WKS-IXDS) TO WKS-MASK-MONTO-D
130400     STRING NOMBRE-DIA-SEM (WKS-IXDS) DELIMITED BY SIZE
130500            " " DELIMITED BY SIZE
130600            WKS-MASK-MONTO-D DELIMITED BY SIZE
130700            " " DELIMITED BY SIZE
130800            WKS-DIF-MONTO DELIMITED BY SIZE
130900            " " DELIMITED BY SIZE
131000            WKS-DSEM-NUM-TRANSACC (WKS-IXDS) DELIMITED BY SIZE
131100            INTO WKS-RENGLON-TRABAJO
131200     PERFORM ESCRIBE-LINEA-REPORTE.
131300 IMPRIME-UN-DIA-SEM-E. EXIT.
131400
131500*--> SECCION 5: DESEMPENIO POR VENDEDOR
131600 IMPRIME-VENDEDORES SECTION.
131700     PERFORM IMPRIME-TITULO
131800     STRING "  SALES REPRESENTATIVE PERFORMANCE" DELIMITED BY SIZE
131900            INTO WKS-RENGLON-TRABAJO
132000     PERFORM ESCRIBE-LINEA-REPORTE
132100     PERFORM IMPRIME-TITULO
132200     PERFORM IMPRIME-UN-VENDEDOR
132300             VARYING WKS-IXV FROM 1 BY 1
132400             UNTIL WKS-IXV > WKS-NUM-VENDEDORES
132500     IF WKS-NUM-VENDEDORES > 0
132600        MOVE WKS-VEN-TOT-VENTAS (1) TO WKS-MASK-MONTO-D
132700        STRING "TOP PERFORMER: " DELIMITED BY SIZE
132800               WKS-VEN-NOMBRE (1) DELIMITED BY SIZE
132900               " WITH " DELIMITED BY SIZE
133000               WKS-MASK-MONTO-D DELIMITED BY SIZE
133100               " IN TOTAL SALES" DELIMITED BY SIZE
133200               INTO WKS-RENGLON-TRABAJO
133300        PERFORM ESCRIBE-LINEA-REPORTE
133400     END-IF.
133500 IMPRIME-VENDEDORES-E. EXIT.
133600
133700 IMPRIME-UN-VENDEDOR SECTION.
133800     COMPUTE WKS-DIF-MONTO ROUNDED =
133900             WKS-VEN-TOT-VENTAS (WKS-IXV) /
134000             WKS-VEN-NUM-VENTAS (WKS-IXV)
134100     MOVE WKS-VEN-TOT-VENTAS (WKS-IXV) TO WKS-MASK-MONTO-D
134200     IF WKS-VEN-CLI-UNICOS (WKS-IXV) > 0
134300        COMPUTE WKS-DELTA ROUNDED =
134400                WKS-VEN-TOT-VENTAS (WKS-IXV) /
134500                WKS-VEN-CLI-UNICOS (WKS-IXV)
134600     END-IF
134700     STRING WKS-VEN-NOMBRE (WKS-IXV) DELIMITED BY SIZE
134800            " " DELIMITED BY SIZE
134900            WKS-MASK-MONTO-D DELIMITED BY SIZE
135000            " " DELIMITED BY SIZE
135100            WKS-DIF-MONTO DELIMITED BY SIZE
135200            " " DELIMITED BY SIZE
135300            WKS-VEN-NUM-VENTAS (WKS-IXV) DELIMITED BY SIZE
135400            " " DELIMITED BY SIZE
135500            WKS-VEN-CLI-UNICOS (WKS-IXV) DELIMITED BY SIZE
135600            " " DELIMITED BY SIZE
135700            WKS-DELTA DELIMITED BY SIZE
135800            INTO WKS-RENGLON-TRABAJO
135900     PERFORM ESCRIBE-LINEA-REPORTE.
136000 IMPRIME-UN-VENDEDOR-E. EXIT.
136100
136200*--> SECCION 6: ESTADISTICAS RESUMEN Y MATRIZ DE CORRELACION
136300 IMPRIME-ESTADISTICAS SECTION.
136400     PERFORM IMPRIME-TITULO
136500     STRING "  SUMMARY STATISTICS" DELIMITED BY SIZE
136600            INTO WKS-RENGLON-TRABAJO
136700     PERFORM ESCRIBE-LINEA-REPORTE
136800     PERFORM IMPRIME-TITULO
136900     STRING "SALES AMOUNT: COUNT " DELIMITED BY SIZE
137000            WKS-NUM-TRANSACC DELIMITED BY SIZE
137100            " MEAN " DELIMITED BY SIZE
137200            WKS-PROMEDIO-MONTO DELIMITED BY SIZE
137300            " STDEV " DELIMITED BY SIZE
137400            WKS-DESVEST-MONTO DELIMITED BY SIZE
137500            INTO WKS-RENGLON-TRABAJO
137600     PERFORM ESCRIBE-LINEA-REPORTE
137700     STRING "  MIN " DELIMITED BY SIZE
137800            WKS-MINIMO-MONTO DELIMITED BY SIZE
137900            " P25 " DELIMITED BY SIZE
138000            WKS-P25-MONTO DELIMITED BY SIZE
138100            " P50 " DELIMITED BY SIZE
138200            WKS-P50-MONTO DELIMITED BY SIZE
138300            " P75 " DELIMITED BY SIZE
138400            WKS-P75-MONTO DELIMITED BY SIZE
138500            " MAX " DELIMITED BY SIZE
138600            WKS-MAXIMO-MONTO DELIMITED BY SIZE
138700            INTO WKS-RENGLON-TRABAJO
138800     PERFORM ESCRIBE-LINEA-REPORTE
138900     STRING "UNITS SOLD: COUNT " DELIMITED BY SIZE
139000            WKS-NUM-TRANSACC DELIMITED BY SIZE
139100            " MEAN " DELIMITED BY SIZE
139200            WKS-PROMEDIO-UNIDADES DELIMITED BY SIZE
139300            " STDEV " DELIMITED BY SIZE
139400            WKS-DESVEST-UNIDADES DELIMITED BY SIZE
139500            INTO WKS-RENGLON-TRABAJO
139600     PERFORM ESCRIBE-LINEA-REPORTE
139700     STRING "  MIN " DELIMITED BY SIZE
139800            WKS-MINIMO-UNIDADES DELIMITED BY SIZE
139900            " P25 " DELIMITED BY SIZE
140000            WKS-P25-UNIDADES DELIMITED BY SIZE
140100            " P50 " DELIMITED BY SIZE
140200            WKS-P50-UNIDADES DELIMITED BY SIZE
140300            " P75 " DELIMITED BY SIZE
140400            WKS-P75-UNIDADES DELIMITED BY SIZE
140500            " MAX " DELIMITED BY SIZE
140600            WKS-MAXIMO-UNIDADES DELIMITED BY SIZE
140700            INTO WKS-RENGLON-TRABAJO
140800     PERFORM ESCRIBE-LINEA-REPORTE
140900     STRING "CORRELATION MATRIX (SALES/UNITS/PRICE)"
141000            DELIMITED BY SIZE
141100            INTO WKS-RENGLON-TRABAJO
141200     PERFORM ESCRIBE-LINEA-REPORTE
141300     MOVE WKS-CORR-MONTO-UNIDADES    TO WKS-MASK-CORR-1           VTA-0161
141320     MOVE WKS-CORR-MONTO-PRECIO      TO WKS-MASK-CORR-2           VTA-0161
141340     MOVE WKS-CORR-UNIDADES-PRECIO   TO WKS-MASK-CORR-3           VTA-0161
141400     STRING "  SALES-UNITS  " DELIMITED BY SIZE
141500            WKS-MASK-CORR-1 DELIMITED BY SIZE
141600            "   SALES-PRICE  " DELIMITED BY SIZE
141700            WKS-MASK-CORR-2 DELIMITED BY SIZE
141800            "   UNITS-PRICE  " DELIMITED BY SIZE
141900            WKS-MASK-CORR-3 DELIMITED BY SIZE
142000            INTO WKS-RENGLON-TRABAJO
142100     PERFORM ESCRIBE-LINEA-REPORTE.
142200 IMPRIME-ESTADISTICAS-E. EXIT.
142300
142400******************************************************************
142500*          ESCRITURA DE LAS CUATRO TABLAS DE SALIDA              *
142600******************************************************************
142700 ESCRIBE-TABLAS SECTION.
142800     PERFORM ESCRIBE-VTAKPI
142900     PERFORM ESCRIBE-VTAREG
143000             VARYING WKS-IXR FROM 1 BY 1
143100             UNTIL WKS-IXR > WKS-NUM-REGIONES
143200     PERFORM ESCRIBE-VTACAT
143300             VARYING WKS-IXC FROM 1 BY 1
143400             UNTIL WKS-IXC > WKS-NUM-CATEGORIAS
143500     PERFORM ESCRIBE-VTAREP
143600             VARYING WKS-IXV FROM 1 BY 1
143700             UNTIL WKS-IXV > WKS-NUM-VENDEDORES.
143800 ESCRIBE-TABLAS-E. EXIT.
143900
144000 ESCRIBE-VTAKPI SECTION.
144100     MOVE "TOTAL REVENUE"     TO VTK-METRICA
144200     MOVE WKS-TOTAL-VENTAS    TO WKS-MASK-MONTO-D
144300     MOVE WKS-MASK-MONTO-D    TO VTK-VALOR
144400     WRITE REG-VTAKPI
144500     MOVE "AVERAGE TRANSACTION" TO VTK-METRICA
144600     MOVE WKS-PROMEDIO-MONTO   TO WKS-MASK-MONTO-D
144700     MOVE WKS-MASK-MONTO-D     TO VTK-VALOR
144800     WRITE REG-VTAKPI
144900     MOVE "MEDIAN TRANSACTION"  TO VTK-METRICA
145000     MOVE WKS-P50-MONTO         TO WKS-MASK-MONTO-D
145100     MOVE WKS-MASK-MONTO-D      TO VTK-VALOR
145200     WRITE REG-VTAKPI
145300     MOVE "TOTAL UNITS"         TO VTK-METRICA
145400     MOVE WKS-TOTAL-UNIDADES    TO WKS-MASK-ENTERO
145500     MOVE WKS-MASK-ENTERO       TO VTK-VALOR
145600     WRITE REG-VTAKPI
145700     MOVE "TRANSACTION COUNT"   TO VTK-METRICA
145800     MOVE WKS-NUM-TRANSACC      TO WKS-MASK-ENTERO
145900     MOVE WKS-MASK-ENTERO       TO VTK-VALOR
146000     WRITE REG-VTAKPI
146100     MOVE "UNIQUE CUSTOMER COUNT" TO VTK-METRICA
146200     MOVE WKS-NUM-CLI-GRAL         TO WKS-MASK-ENTERO
146300     MOVE WKS-MASK-ENTERO          TO VTK-VALOR
146400     WRITE REG-VTAKPI.
146500 ESCRIBE-VTAKPI-E. EXIT.
146600
146700 ESCRIBE-VTAREG SECTION.
146800     MOVE WKS-REG-NOMBRE       (WKS-IXR) TO VRG-REGION
146900     MOVE WKS-REG-TOT-VENTAS   (WKS-IXR) TO VRG-TOTAL-VENTAS
147000     COMPUTE VRG-PROMEDIO-VENTA ROUNDED =
147100             WKS-REG-TOT-VENTAS (WKS-IXR) /
147200             WKS-REG-NUM-TRANSACC (WKS-IXR)
147300     MOVE WKS-REG-NUM-TRANSACC (WKS-IXR) TO VRG-NUM-TRANSACC
147400     MOVE WKS-REG-TOT-UNIDADES (WKS-IXR) TO VRG-TOTAL-UNIDADES
147500     MOVE WKS-REG-CLI-UNICOS   (WKS-IXR) TO VRG-CLIENTES-UNICOS
147600     IF WKS-TOTAL-VENTAS NOT = 0
147700        COMPUTE VRG-PORC-PARTICIPACION ROUNDED =
147800                (WKS-REG-TOT-VENTAS (WKS-IXR) / WKS-TOTAL-VENTAS)
147900                * 100
148000     END-IF
148100     WRITE REG-VTAREG.
148200 ESCRIBE-VTAREG-E. EXIT.
148300
148400 ESCRIBE-VTACAT SECTION.
148500     MOVE WKS-CAT-NOMBRE       (WKS-IXC) TO VCT-CATEGORIA
148600     MOVE WKS-CAT-TOT-VENTAS   (WKS-IXC) TO VCT-TOTAL-VENTAS
148700     COMPUTE VCT-PROMEDIO-VENTA ROUNDED =
148800             WKS-CAT-TOT-VENTAS (WKS-IXC) /
148900             WKS-CAT-NUM-TRANSACC (WKS-IXC)
149000     MOVE WKS-CAT-NUM-TRANSACC (WKS-IXC) TO VCT-NUM-TRANSACC
149100     MOVE WKS-CAT-TOT-UNIDADES (WKS-IXC) TO VCT-TOTAL-UNIDADES
149200     COMPUTE VCT-PRECIO-UNIT-PROM ROUNDED =
149300             WKS-CAT-SUMA-PRECIO (WKS-IXC) /
149400             WKS-CAT-NUM-TRANSACC (WKS-IXC)
149500     IF WKS-TOTAL-VENTAS NOT = 0
149600        COMPUTE VCT-PORC-CONTRIBUCION ROUNDED =
149700                (WKS-CAT-TOT-VENTAS (WKS-IXC) / WKS-TOTAL-VENTAS)
149800                * 100
149900     END-IF
150000     WRITE REG-VTACAT.
150100 ESCRIBE-VTACAT-E. EXIT.
150200
150300 ESCRIBE-VTAREP SECTION.
150400     MOVE WKS-VEN-NOMBRE     (WKS-IXV) TO VVD-VENDEDOR
150500     MOVE WKS-VEN-TOT-VENTAS (WKS-IXV) TO VVD-TOTAL-VENTAS
150600     COMPUTE VVD-PROMEDIO-VENTA ROUNDED =
150700             WKS-VEN-TOT-VENTAS (WKS-IXV) /
150800             WKS-VEN-NUM-VENTAS (WKS-IXV)
150900     MOVE WKS-VEN-NUM-VENTAS (WKS-IXV) TO VVD-NUM-VENTAS
151000     MOVE WKS-VEN-CLI-UNICOS (WKS-IXV) TO VVD-CLIENTES-UNICOS
151100     IF WKS-VEN-CLI-UNICOS (WKS-IXV) > 0
151200        COMPUTE VVD-VENTAS-POR-CLIENTE ROUNDED =
151300                WKS-VEN-TOT-VENTAS (WKS-IXV) /
151400                WKS-VEN-CLI-UNICOS (WKS-IXV)
151500     END-IF
151600     WRITE REG-VTAREP.
151700 ESCRIBE-VTAREP-E. EXIT.
151800
151900 CERRAR-ARCHIVOS SECTION.
152000     CLOSE VTALIM, VTAKPI, VTAREG, VTACAT, VTAREP, VTARPT.
152100 CERRAR-ARCHIVOS-E. EXIT.
