000100******************************************************************
000200*              COPY VTAREG                                       *
000300*              TABLA DE ANALISIS DE VENTAS POR REGION            *
000400******************************************************************
000500* FECHA       : 11/03/2024                                       *
000600* PROGRAMADOR : SILVIA PORRAS (SIPO)                              *
000700* APLICACION  : VENTAS - ANALISIS                                *
000800* DESCRIPCION : UN RENGLON POR REGION CON SUS TOTALES Y SU       *
000900*             : PARTICIPACION DE MERCADO, ORDENADO DE MAYOR A    *
001000*             : MENOR VENTA TOTAL POR EL PROGRAMA DE ANALISIS.   *
001100* USADO POR   : VTAANL01 (ESCRIBE)                                *
001200******************************************************************
001300 01  REG-VTAREG.
001400     02  VRG-REGION                    PIC X(10).
001500     02  VRG-TOTAL-VENTAS              PIC S9(9)V99.
001600     02  VRG-PROMEDIO-VENTA            PIC S9(7)V99.
001700     02  VRG-NUM-TRANSACC              PIC 9(07).
001800     02  VRG-TOTAL-UNIDADES            PIC 9(09).
001900     02  VRG-CLIENTES-UNICOS           PIC 9(07).
002000     02  VRG-PORC-PARTICIPACION        PIC 9(03)V99.
002100     02  FILLER                        PIC X(10).
