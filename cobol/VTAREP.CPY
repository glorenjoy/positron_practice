000100******************************************************************
000200*              COPY VTAREP                                       *
000300*              TABLA DE ANALISIS DE VENTAS POR VENDEDOR          *
000400******************************************************************
000500* FECHA       : 11/03/2024                                       *
000600* PROGRAMADOR : SILVIA PORRAS (SIPO)                              *
000700* APLICACION  : VENTAS - ANALISIS                                *
000800* DESCRIPCION : UN RENGLON POR VENDEDOR CON SUS TOTALES Y SU     *
000900*             : VENTA PROMEDIO POR CLIENTE, ORDENADO DE MAYOR A  *
001000*             : MENOR VENTA TOTAL. EL PRIMER RENGLON ES SIEMPRE  *
001100*             : EL VENDEDOR DE MAYOR VENTA (VENDEDOR ESTRELLA).  *
001200* USADO POR   : VTAANL01 (ESCRIBE)                                *
001300******************************************************************
001400 01  REG-VTAREP.
001500     02  VVD-VENDEDOR                  PIC X(20).
001600     02  VVD-TOTAL-VENTAS              PIC S9(9)V99.
001700     02  VVD-PROMEDIO-VENTA            PIC S9(7)V99.
001800     02  VVD-NUM-VENTAS                PIC 9(07).
001900     02  VVD-CLIENTES-UNICOS           PIC 9(07).
002000     02  VVD-VENTAS-POR-CLIENTE        PIC S9(7)V99.
002100     02  FILLER                        PIC X(10).
