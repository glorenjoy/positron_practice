000100******************************************************************
000200*              COPY VTALIM                                       *
000300*              MAESTRO DE TRANSACCION DE VENTA DEPURADA           *
000400******************************************************************
000500* FECHA       : 04/03/2024                                       *
000600* PROGRAMADOR : SILVIA PORRAS (SIPO)                              *
000700* APLICACION  : VENTAS - DEPURACION DIARIA / ANALISIS             *
000800* DESCRIPCION : ESTRUCTURA DE LA TRANSACCION DE VENTA YA VALIDA, *
000900*             : DEPURADA, CON REGION Y CATEGORIA ESTANDARIZADAS  *
001000*             : Y CON LOS CAMPOS CALENDARIO Y DE PRECIO DERIVADOS*
001100*             : POR EL PROGRAMA DE DEPURACION.                  *
001200* USADO POR   : VTADEP01 (ESCRIBE), VTAANL01 (LEE)                *
001300******************************************************************
001400*  11/2024 SIPO TICKET VTA-0142 SE AGREGA VTL-SEMANA (ISO-8601)  *
001500*          PARA SOPORTAR EL CORTE SEMANAL DEL AREA COMERCIAL.    *
001600******************************************************************
001700 01  REG-VTALIM.
001800     02  VTL-FECHA                     PIC X(10).
001900     02  VTL-ID-CLIENTE                PIC X(10).
002000     02  VTL-VENDEDOR                  PIC X(20).                 VTA-0118
002100     02  VTL-REGION                    PIC X(10).
002200     02  VTL-CATEGORIA                 PIC X(15).
002300     02  VTL-MONTO-VENTA               PIC S9(7)V99.
002400     02  VTL-UNIDADES                  PIC S9(5).
002500     02  VTL-PRECIO-UNIT               PIC S9(7)V99.
002600     02  VTL-ANIO                      PIC 9(04).
002700     02  VTL-NOMBRE-MES                PIC X(09).
002800     02  VTL-NUM-MES                   PIC 9(02).
002900     02  VTL-TRIMESTRE                 PIC 9(01).
003000     02  VTL-SEMANA                    PIC 9(02).                 VTA-0142
003100     02  FILLER                        PIC X(10).
