000100******************************************************************
000200*              COPY VTACAT                                       *
000300*              TABLA DE ANALISIS DE VENTAS POR CATEGORIA         *
000400******************************************************************
000500* FECHA       : 11/03/2024                                       *
000600* PROGRAMADOR : SILVIA PORRAS (SIPO)                              *
000700* APLICACION  : VENTAS - ANALISIS                                *
000800* DESCRIPCION : UN RENGLON POR CATEGORIA DE PRODUCTO CON SUS     *
000900*             : TOTALES Y SU CONTRIBUCION AL INGRESO, ORDENADO   *
001000*             : DE MAYOR A MENOR VENTA TOTAL.                    *
001100* USADO POR   : VTAANL01 (ESCRIBE)                                *
001200******************************************************************
001300 01  REG-VTACAT.
001400     02  VCT-CATEGORIA                 PIC X(15).
001500     02  VCT-TOTAL-VENTAS              PIC S9(9)V99.
001600     02  VCT-PROMEDIO-VENTA            PIC S9(7)V99.
001700     02  VCT-NUM-TRANSACC              PIC 9(07).
001800     02  VCT-TOTAL-UNIDADES            PIC 9(09).
001900     02  VCT-PRECIO-UNIT-PROM          PIC S9(7)V99.
002000     02  VCT-PORC-CONTRIBUCION         PIC 9(03)V99.
002100     02  FILLER                        PIC X(10).
