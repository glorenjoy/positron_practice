000100******************************************************************
000200*              COPY VTARAW                                       *
000300*              MAESTRO DE TRANSACCION DE VENTA CRUDA (ORIGEN)     *
000400******************************************************************
000500* FECHA       : 04/03/2024                                       *
000600* PROGRAMADOR : SILVIA PORRAS (SIPO)                              *
000700* APLICACION  : VENTAS - DEPURACION DIARIA                       *
000800* DESCRIPCION : ESTRUCTURA DEL ARCHIVO PLANO DE TRANSACCIONES DE *
000900*             : VENTA TAL COMO LLEGA DEL SISTEMA ORIGEN, ANTES   *
001000*             : DE VALIDAR, DEPURAR O ESTANDARIZAR NINGUN CAMPO. *
001100* USADO POR   : VTADEP01                                         *
001200******************************************************************
001300*  09/2024 SIPO TICKET VTA-0118 SE AMPLIA VTR-VENDEDOR A X(20)   *
001400*          PARA IGUALAR AL MAESTRO DE VENDEDORES DE NOMINA.      *
001500******************************************************************
001600 01  REG-VTARAW.
001700     02  VTR-FECHA                     PIC X(10).
001800     02  VTR-ID-CLIENTE                PIC X(10).
001900     02  VTR-VENDEDOR                  PIC X(20).                 VTA-0118
002000     02  VTR-REGION                    PIC X(10).
002100     02  VTR-CATEGORIA                 PIC X(15).
002200     02  VTR-MONTO-VENTA               PIC S9(7)V99.
002300     02  VTR-UNIDADES                  PIC S9(5).
002400     02  FILLER                        PIC X(05).
