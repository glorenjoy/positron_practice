000100******************************************************************
000200*              COPY VTAKPI                                       *
000300*              TABLA DE INDICADORES CLAVE DE VENTAS (KPI)        *
000400******************************************************************
000500* FECHA       : 11/03/2024                                       *
000600* PROGRAMADOR : SILVIA PORRAS (SIPO)                              *
000700* APLICACION  : VENTAS - ANALISIS                                *
000800* DESCRIPCION : UN RENGLON POR INDICADOR (NOMBRE Y VALOR YA      *
000900*             : FORMATEADO) PRODUCIDO POR EL ANALISIS DE VENTAS. *
001000* USADO POR   : VTAANL01 (ESCRIBE)                                *
001100******************************************************************
001200 01  REG-VTAKPI.
001300     02  VTK-METRICA                   PIC X(40).
001400     02  VTK-VALOR                     PIC X(20).
001500     02  FILLER                        PIC X(10).
