000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    VTADEP01.
000300 AUTHOR.                        R. TENORIO B.
000400 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - AREA
000500                                 COMERCIAL.
000600 DATE-WRITTEN.                  14/06/1987.
000700 DATE-COMPILED.
000800 SECURITY.                      USO INTERNO. PROHIBIDA SU
000900                                 DIVULGACION FUERA DEL AREA DE
001000                                 SISTEMAS.
001100******************************************************************
001200* FECHA       : 14/06/1987                                       *
001300* PROGRAMADOR : R. TENORIO B. (RTB)                              *
001400* APLICACION  : VENTAS - DEPURACION DIARIA                       *
001500* PROGRAMA    : VTADEP01                                         *
001600* TIPO        : BATCH                                            *
001700* DESCRIPCION : LEE EL ARCHIVO PLANO DE TRANSACCIONES DE VENTA   *
001800*             : TAL COMO LLEGA DEL SISTEMA ORIGEN, DESCARTA LOS  *
001900*             : REGISTROS INVALIDOS Y LOS DUPLICADOS, DERIVA LOS *
002000*             : CAMPOS DE CALENDARIO Y DE PRECIO UNITARIO,       *
002100*             : ESTANDARIZA REGION Y CATEGORIA, ORDENA POR FECHA *
002200*             : Y ESCRIBE EL ARCHIVO DE VENTAS DEPURADO QUE      *
002300*             : ALIMENTA EL PROGRAMA DE ANALISIS VTAANL01.       *
002400* ARCHIVOS    : VTARAW=E, VTALIM=S                               *
002500* ACCION (ES) : D=DEPURA                                         *
002600* INSTALADO   : 03/08/1987                                       *
002700* BPM/RATIONAL: 231190                                           *
002800* NOMBRE      : DEPURACION Y ORDENAMIENTO DE VENTAS DIARIAS      *
002900******************************************************************
003000*                    B I T A C O R A   D E   C A M B I O S       *
003100******************************************************************
003200* 14/06/1987 RTB ORIG-004 VERSION INICIAL. VALIDA REGISTROS Y    *
003300*            ORDENA POR FECHA CON UN SOLO ARCHIVO DE SALIDA.     *
003400* 22/09/1989 RTB ORIG-019 SE AGREGA VALIDACION DE DUPLICADOS     *
003500*            EXACTOS CONTRA LO YA ACEPTADO EN LA CORRIDA.        *
003600* 03/02/1991 MCV SIS-118 SE ESTANDARIZA EL NOMBRE DE REGION A    *
003700*            MAYUSCULAS PARA EVITAR DUPLICADOS DE CATALOGO.      *
003800* 17/11/1994 MCV SIS-204 SE DERIVA EL PRECIO UNITARIO Y LOS      *
003900*            CAMPOS DE CALENDARIO (ANIO, MES, TRIMESTRE).        *
004000* 30/12/1998 JLQ Y2K-004 REVISION DE CAMPOS DE FECHA PARA EL     *
004100*            CAMBIO DE SIGLO. SIN HALLAZGOS, EL AREA YA USA      *
004200*            AAAA-MM-DD DE 4 DIGITOS DE AÑO EN TODOS LOS CAMPOS. *
004300* 19/08/2003 JLQ SIS-311 SE AGREGA EL TITULO DE CATEGORIA DE     *
004400*            PRODUCTO (PRIMERA LETRA DE CADA PALABRA EN ALTA).   *
004500* 25/04/2009 EPF SIS-455 SE MIGRA EL ARCHIVO DE ENTRADA AL       *
004600*            NUEVO FORMATO DE 84 POSICIONES DEL SISTEMA ORIGEN.  *
004700* 04/03/2024 SIPO VTA-0071 REESCRITURA GENERAL DEL PROGRAMA PARA *
004800*            EL NUEVO ESQUEMA DE VALIDACIONES DEL AREA COMERCIAL.*
004900* 06/03/2024 SIPO VTA-0071 SE REESCRIBE LA VALIDACION DE         *
005000*            DUPLICADOS CONTRA EL RENGLON CRUDO COMPLETO.        *
005100* 11/03/2024 SIPO VTA-0071 SE AGREGA CALCULO DE SEMANA ISO-8601  *
005200*            PARA EL CORTE SEMANAL DEL AREA COMERCIAL.           *
005300* 15/03/2024 SIPO VTA-0071 PASE A PRODUCCION DE LA REESCRITURA.  *
005400* 02/05/2024 SIPO VTA-0091 CORRIGE TITULO DE CATEGORIA CUANDO EL *
005500*            NOMBRE TRAE DOBLE ESPACIO ENTRE PALABRAS.           *
005600* 19/09/2024 SIPO VTA-0118 SE AMPLIA VTR-VENDEDOR/TA-VENDEDOR A  *
005700*            X(20) PARA IGUALAR AL MAESTRO DE NOMINA.            *
005800* 04/11/2024 SIPO VTA-0142 SE AGREGA EL CAMPO TA-SEMANA (ISO)    *
005900*            AL ARCHIVO DEPURADO PARA EL AREA COMERCIAL.         *
006000* 14/02/2025 SIPO VTA-0177 AUMENTA EL LIMITE DE LA TABLA DE      *
006100*            ACEPTADOS A 20000 REGISTROS POR CORRIDA.            *
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z" SPACE
006700     UPSI-0 ON  STATUS IS DETALLE-ACTIVO
006800            OFF STATUS IS DETALLE-INACTIVO.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT VTARAW ASSIGN TO VTARAW
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS   IS FS-VTARAW.
007400
007500     SELECT VTALIM ASSIGN TO VTALIM
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-VTALIM.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100******************************************************************
008200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008300******************************************************************
008400*   TRANSACCION DE VENTA CRUDA, TAL COMO LLEGA DEL SISTEMA ORIGEN
008500 FD  VTARAW.
008600     COPY VTARAW.
008700*   TRANSACCION DE VENTA YA DEPURADA Y ORDENADA POR FECHA
008800 FD  VTALIM.
008900     COPY VTALIM.
009000
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*              RECURSOS DE CONTROL DE ARCHIVOS                   *
009400******************************************************************
009500 01  WKS-FS-STATUS.
009600     02  FS-VTARAW                 PIC 9(02) VALUE ZEROES.
009700     02  FS-VTALIM                 PIC 9(02) VALUE ZEROES.
009800     02  FILLER                    PIC X(10) VALUE SPACES.
009900
010000 01  WKS-BANDERAS.
010100     02  WKS-FIN-VTARAW            PIC 9(01) VALUE ZEROES.
010200         88  FIN-VTARAW                       VALUE 1.
010300     02  WKS-ES-DUPLICADO          PIC 9(01) VALUE ZEROES.
010400         88  ES-DUPLICADO                     VALUE 1.
010500     02  WKS-ES-VALIDO             PIC 9(01) VALUE ZEROES.
010600         88  ES-VALIDO                        VALUE 1.
010700     02  WKS-BISIESTO              PIC 9(01) VALUE ZEROES.
010800         88  ANIO-BISIESTO                    VALUE 1.
010900     02  WKS-CONTINUA              PIC 9(01) COMP VALUE ZEROES.
011000     02  FILLER                    PIC X(05) VALUE SPACES.
011100
011200******************************************************************
011300*              CONTADORES DE LA CORRIDA                          *
011400******************************************************************
011500 01  WKS-CONTADORES.
011600     02  WKS-LEIDOS                PIC 9(07) COMP VALUE ZEROES.
011700     02  WKS-RECHAZADOS            PIC 9(07) COMP VALUE ZEROES.
011800     02  WKS-DUPLICADOS            PIC 9(07) COMP VALUE ZEROES.
011900     02  WKS-ACEPTADOS             PIC 9(07) COMP VALUE ZEROES.
012000     02  WKS-MASCARA               PIC ZZZ,ZZZ,ZZ9.
012100     02  FILLER                    PIC X(08) VALUE SPACES.
012200
012300******************************************************************
012400*          TABLA DE MESES ACUM. DIAS (PARA DIA-DEL-ANIO)         *
012500******************************************************************
012600 01  TABLA-DIAS-ACUM-DEF.
012700     02  FILLER  PIC X(36) VALUE
012800         "000031059090120151181212243273304334".
012900 01  TABLA-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM-DEF.
013000     02  DIAS-ACUM-MES             PIC 9(03) OCCURS 12 TIMES.
013100
013200******************************************************************
013300*          TABLA DE NOMBRES DE MES (JANUARY..DECEMBER)           *
013400******************************************************************
013500 01  TABLA-MESES-DEF.
013600     02  FILLER  PIC X(108) VALUE
013700         "JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     "
013800      &  "JULY     AUGUST   SEPTEMBERNOVEMBER OCTOBER  DECEMBER ".
013900 01  TABLA-MESES-NOM REDEFINES TABLA-MESES-DEF.
014000     02  NOMBRE-MES                PIC X(09) OCCURS 12 TIMES.
014100
014200******************************************************************
014300*          DESGLOSE DE FECHA NUMERICA AAAAMMDD                   *
014400******************************************************************
014500 01  WKS-FECHA-AAAAMMDD            PIC 9(08) VALUE ZEROES.
014600 01  WKS-FECHA-R REDEFINES WKS-FECHA-AAAAMMDD.
014700     02  WKS-ANO-P                 PIC 9(04).
014800     02  WKS-MES-P                 PIC 9(02).
014900     02  WKS-DIA-P                 PIC 9(02).
015000
015100******************************************************************
015200*          CAMPOS DE TRABAJO PARA CALCULOS DE CALENDARIO         *
015300******************************************************************
015400 01  WKS-CALENDARIO.
015500     02  WKS-ANO-Z                 PIC 9(04) COMP VALUE ZEROES.
015600     02  WKS-MES-Z                 PIC 9(02) COMP VALUE ZEROES.
015700     02  WKS-DIA-Z                 PIC 9(02) COMP VALUE ZEROES.
015800     02  WKS-DIA-SEM-NUM           PIC 9(01) COMP VALUE ZEROES.
015900     02  WKS-DIA-ANIO              PIC 9(03) COMP VALUE ZEROES.
016000     02  WKS-RESIDUO-4             PIC 9(02) COMP VALUE ZEROES.
016100     02  WKS-RESIDUO-100           PIC 9(02) COMP VALUE ZEROES.
016200     02  WKS-RESIDUO-400           PIC 9(03) COMP VALUE ZEROES.
016300     02  WKS-DIV-TEMP              PIC 9(06) COMP VALUE ZEROES.
016400     02  WKS-J-SIGLO               PIC 9(02) COMP VALUE ZEROES.
016500     02  WKS-K-ANIO                PIC 9(02) COMP VALUE ZEROES.
016600     02  WKS-H-PRE                 PIC 9(06) COMP VALUE ZEROES.
016700     02  WKS-H                     PIC 9(02) COMP VALUE ZEROES.
016800     02  WKS-TEMP1                 PIC 9(04) COMP VALUE ZEROES.
016900     02  WKS-TEMP3                 PIC 9(04) COMP VALUE ZEROES.
017000     02  WKS-SEMANA-TMP            PIC S9(04) COMP VALUE ZEROES.
017100     02  WKS-SEMANAS-ANIO          PIC 9(02) COMP VALUE ZEROES.
017200     02  WKS-ANIO-SA               PIC 9(04) COMP VALUE ZEROES.
017300     02  FILLER                    PIC X(06) VALUE SPACES.
017400
017500******************************************************************
017600*          ALFABETO DE TRABAJO PARA ESTANDARIZACION DE TEXTO     *
017700******************************************************************
017800 01  WKS-ALFABETO.
017900     02  WKS-MAYUSCULAS            PIC X(26) VALUE
018000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018100     02  WKS-MINUSCULAS            PIC X(26) VALUE
018200         "abcdefghijklmnopqrstuvwxyz".
018300     02  WKS-POS                   PIC 9(02) COMP VALUE ZEROES.
018400     02  FILLER                    PIC X(04) VALUE SPACES.
018500
018600******************************************************************
018700*      TABLA DE REGISTROS ACEPTADOS (PENDIENTES DE ORDENAR)      *
018800******************************************************************
018900 01  TABLA-ACEPTADOS.
019000     02  TABLA-REG OCCURS 1 TO 20000 TIMES                        VTA-0177
019100                   DEPENDING ON WKS-ACEPTADOS
019200                   INDEXED BY WKS-IX.
019300         03  TA-CRUDO              PIC X(84).
019400         03  TA-FECHA-NUM          PIC 9(08).
019500         03  TA-DATOS.
019600             04  TA-FECHA          PIC X(10).
019700             04  TA-ID-CLIENTE     PIC X(10).
019800             04  TA-VENDEDOR       PIC X(20).
019900             04  TA-REGION         PIC X(10).
020000             04  TA-CATEGORIA      PIC X(15).
020100             04  TA-MONTO-VENTA    PIC S9(7)V99.
020200             04  TA-UNIDADES       PIC S9(5).
020300             04  TA-PRECIO-UNIT    PIC S9(7)V99.
020400             04  TA-ANIO           PIC 9(04).
020500             04  TA-NOMBRE-MES     PIC X(09).
020600             04  TA-NUM-MES        PIC 9(02).
020700             04  TA-TRIMESTRE      PIC 9(01).
020800             04  TA-SEMANA         PIC 9(02).
020900
021000******************************************************************
021100*          RENGLON DE INTERCAMBIO PARA EL ORDENAMIENTO           *
021200******************************************************************
021300 01  WKS-REG-TEMP.
021400     02  WKS-TEMP-CRUDO            PIC X(84).
021500     02  WKS-TEMP-FECHA-NUM        PIC 9(08).
021600     02  WKS-TEMP-DATOS            PIC X(106).
021700
021800 01  WKS-SUBSCRIPTOS.
021900     02  WKS-I                     PIC 9(05) COMP VALUE ZEROES.
022000     02  WKS-J                     PIC 9(05) COMP VALUE ZEROES.
022100     02  FILLER                    PIC X(04) VALUE SPACES.
022200
022300******************************************************************
022400*          RANGO DE FECHAS DE LA CORRIDA (PARA EL RESUMEN)       *
022500******************************************************************
022600 01  WKS-RANGO-FECHAS.
022700     02  WKS-FECHA-MINIMA          PIC X(10) VALUE SPACES.
022800     02  WKS-FECHA-MAXIMA          PIC X(10) VALUE SPACES.
022900     02  FILLER                    PIC X(05) VALUE SPACES.
023000******************************************************************
023100 PROCEDURE DIVISION.
023200******************************************************************
023300*               S E C C I O N    P R I N C I P A L               *
023400******************************************************************
023500 000-PRINCIPAL SECTION.
023600     PERFORM ABRIR-ARCHIVOS
023700     PERFORM LEE-VTARAW
023800     PERFORM PROCESA-UN-REGISTRO UNTIL FIN-VTARAW
023900     PERFORM ORDENA-ACEPTADOS
024000     PERFORM ESCRIBE-VTALIM     THRU ESCRIBE-VTALIM-E
024100             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-ACEPTADOS
024200     PERFORM ESTADISTICAS
024300     PERFORM CERRAR-ARCHIVOS
024400     STOP RUN.
024500 000-PRINCIPAL-E. EXIT.
024600
024700*--> APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA DE LA DEPURACION
024800 ABRIR-ARCHIVOS SECTION.
024900     OPEN INPUT  VTARAW
025000     OPEN OUTPUT VTALIM
025100     IF FS-VTARAW NOT = 0
025200        DISPLAY ">>> ERROR AL ABRIR VTARAW, FILE STATUS: "
025300                FS-VTARAW UPON CONSOLE
025400        MOVE 91 TO RETURN-CODE
025500        STOP RUN
025600     END-IF
025700     IF FS-VTALIM NOT = 0
025800        DISPLAY ">>> ERROR AL ABRIR VTALIM, FILE STATUS: "
025900                FS-VTALIM UPON CONSOLE
026000        MOVE 91 TO RETURN-CODE
026100        STOP RUN
026200     END-IF.
026300 ABRIR-ARCHIVOS-E. EXIT.
026400
026500*--> LECTURA SECUENCIAL DEL ARCHIVO DE VENTAS CRUDO
026600 LEE-VTARAW SECTION.
026700     READ VTARAW
026800       AT END
026900          MOVE 1 TO WKS-FIN-VTARAW
027000       NOT AT END
027100          ADD 1 TO WKS-LEIDOS
027200     END-READ.
027300 LEE-VTARAW-E. EXIT.
027400
027500*--> VALIDA, DESCARTA DUPLICADOS, DERIVA Y ACUMULA UN REGISTRO
027600 PROCESA-UN-REGISTRO SECTION.
027700     PERFORM VALIDA-REGISTRO
027800     IF ES-VALIDO
027900        PERFORM VALIDA-DUPLICADO
028000        IF ES-DUPLICADO
028100           ADD 1 TO WKS-DUPLICADOS
028200        ELSE
028300           PERFORM ACEPTA-REGISTRO
028400        END-IF
028500     ELSE
028600        ADD 1 TO WKS-RECHAZADOS
028700     END-IF
028800     PERFORM LEE-VTARAW.
028900 PROCESA-UN-REGISTRO-E. EXIT.
029000
029100******************************************************************
029200*          VALIDACION DE CAMPOS CRITICOS (REGLA DE VALIDEZ)      *
029300******************************************************************
029400 VALIDA-REGISTRO SECTION.
029500     MOVE 1 TO WKS-ES-VALIDO
029600     IF VTR-FECHA      = SPACES OR
029700        VTR-REGION     = SPACES OR
029800        VTR-CATEGORIA  = SPACES OR
029900        VTR-MONTO-VENTA NOT > 0  OR
030000        VTR-UNIDADES    NOT > 0
030100           MOVE 0 TO WKS-ES-VALIDO
030200     END-IF.
030300 VALIDA-REGISTRO-E. EXIT.
030400
030500******************************************************************
030600*     VALIDACION DE DUPLICADO EXACTO CONTRA LO YA ACEPTADO       *
030700******************************************************************
030800 VALIDA-DUPLICADO SECTION.
030900     MOVE 0 TO WKS-ES-DUPLICADO
031000     PERFORM COMPARA-UN-ACEPTADO
031100             VARYING WKS-IX FROM 1 BY 1
031200             UNTIL WKS-IX > WKS-ACEPTADOS OR ES-DUPLICADO.
031300 VALIDA-DUPLICADO-E. EXIT.
031400
031500 COMPARA-UN-ACEPTADO SECTION.
031600     IF TA-CRUDO (WKS-IX) = REG-VTARAW
031700        MOVE 1 TO WKS-ES-DUPLICADO
031800     END-IF.
031900 COMPARA-UN-ACEPTADO-E. EXIT.
032000
032100******************************************************************
032200*     ACEPTA EL REGISTRO: DERIVA CAMPOS Y LO AGREGA A LA TABLA   *
032300******************************************************************
032400 ACEPTA-REGISTRO SECTION.
032500     ADD 1 TO WKS-ACEPTADOS
032600     MOVE REG-VTARAW               TO TA-CRUDO (WKS-ACEPTADOS)
032700     MOVE VTR-FECHA                TO TA-FECHA (WKS-ACEPTADOS)
032800     MOVE VTR-ID-CLIENTE           TO TA-ID-CLIENTE (WKS-ACEPTADOS)
032900     MOVE VTR-VENDEDOR             TO TA-VENDEDOR (WKS-ACEPTADOS)
033000     MOVE VTR-REGION               TO TA-REGION (WKS-ACEPTADOS)
033100     MOVE VTR-CATEGORIA            TO TA-CATEGORIA (WKS-ACEPTADOS)
033200     MOVE VTR-MONTO-VENTA          TO TA-MONTO-VENTA (WKS-ACEPTADOS)
033300     MOVE VTR-UNIDADES             TO TA-UNIDADES (WKS-ACEPTADOS)
033400     PERFORM DERIVA-CAMPOS.
033500 ACEPTA-REGISTRO-E. EXIT.
033600
033700******************************************************************
033800*     DERIVACION DE CAMPOS DE PRECIO Y CALENDARIO (REGLAS)       *
033900******************************************************************
034000 DERIVA-CAMPOS SECTION.
034100     PERFORM CALCULA-PRECIO-UNIT
034200     PERFORM CALCULA-ANIO-MES
034300     PERFORM CALCULA-TRIMESTRE
034400     PERFORM CALCULA-SEMANA-ISO
034500     PERFORM STD-REGION-MAYUS
034600     PERFORM STD-CATEGORIA-TITULO.
034700 DERIVA-CAMPOS-E. EXIT.
034800
034900 CALCULA-PRECIO-UNIT SECTION.
035000     COMPUTE TA-PRECIO-UNIT (WKS-ACEPTADOS) ROUNDED =
035100             TA-MONTO-VENTA (WKS-ACEPTADOS) /
035200             TA-UNIDADES    (WKS-ACEPTADOS).
035300 CALCULA-PRECIO-UNIT-E. EXIT.
035400
035500 CALCULA-ANIO-MES SECTION.
035600     MOVE TA-FECHA (WKS-ACEPTADOS) (1:4) TO WKS-ANO-P
035700     MOVE TA-FECHA (WKS-ACEPTADOS) (6:2) TO WKS-MES-P
035800     MOVE TA-FECHA (WKS-ACEPTADOS) (9:2) TO WKS-DIA-P
035900     MOVE WKS-FECHA-AAAAMMDD              TO TA-FECHA-NUM (WKS-ACEPTADOS)
036000     MOVE WKS-ANO-P                        TO TA-ANIO (WKS-ACEPTADOS)
036100     MOVE WKS-MES-P                        TO TA-NUM-MES (WKS-ACEPTADOS)
036200     MOVE WKS-ANO-P                        TO WKS-ANO-Z
036300     MOVE WKS-MES-P                        TO WKS-MES-Z
036400     MOVE WKS-DIA-P                        TO WKS-DIA-Z
036500     MOVE NOMBRE-MES (WKS-MES-P)           TO
036600          TA-NOMBRE-MES (WKS-ACEPTADOS).
036700 CALCULA-ANIO-MES-E. EXIT.
036800
036900 CALCULA-TRIMESTRE SECTION.
037000     COMPUTE TA-TRIMESTRE (WKS-ACEPTADOS) =
037100             ((TA-NUM-MES (WKS-ACEPTADOS) - 1) / 3) + 1.
037200 CALCULA-TRIMESTRE-E. EXIT.
037300
037400******************************************************************
037500*     CALCULO DE BISIESTO (SIN USAR FUNCIONES INTRINSECAS)       *
037600******************************************************************
037700 CALCULA-BISIESTO SECTION.
037800     DIVIDE WKS-ANO-Z BY 4   GIVING WKS-DIV-TEMP
037900                             REMAINDER WKS-RESIDUO-4
038000     DIVIDE WKS-ANO-Z BY 100 GIVING WKS-DIV-TEMP
038100                             REMAINDER WKS-RESIDUO-100
038200     DIVIDE WKS-ANO-Z BY 400 GIVING WKS-DIV-TEMP
038300                             REMAINDER WKS-RESIDUO-400
038400     IF WKS-RESIDUO-4 = 0 AND
038500        (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)
038600           MOVE 1 TO WKS-BISIESTO
038700     ELSE
038800           MOVE 0 TO WKS-BISIESTO
038900     END-IF.
039000 CALCULA-BISIESTO-E. EXIT.
039100
039200******************************************************************
039300*     DIA DEL ANIO (ORDINAL), USADO PARA LA SEMANA ISO-8601      *
039400******************************************************************
039500 CALCULA-DIA-ANIO SECTION.
039600     PERFORM CALCULA-BISIESTO
039700     COMPUTE WKS-DIA-ANIO =
039800             DIAS-ACUM-MES (WKS-MES-Z) + WKS-DIA-Z
039900     IF ANIO-BISIESTO AND WKS-MES-Z > 2
040000        ADD 1 TO WKS-DIA-ANIO
040100     END-IF.
040200 CALCULA-DIA-ANIO-E. EXIT.
040300
040400******************************************************************
040500*     DIA DE LA SEMANA POR CONGRUENCIA DE ZELLER (1=LUNES,       *
040600*     7=DOMINGO). NO USA FUNCIONES INTRINSECAS DE FECHA.         *
040700******************************************************************
040800 CALCULA-DIA-SEMANA SECTION.
040900     MOVE WKS-ANO-Z TO WKS-TEMP1
041000     MOVE WKS-MES-Z TO WKS-TEMP3
041100     IF WKS-TEMP3 < 3
041200        ADD 12 TO WKS-TEMP3
041300        SUBTRACT 1 FROM WKS-TEMP1
041400     END-IF
041500     DIVIDE WKS-TEMP1 BY 100 GIVING WKS-J-SIGLO
041600                             REMAINDER WKS-K-ANIO
041700     COMPUTE WKS-H-PRE = WKS-DIA-Z +
041800             ((13 * (WKS-TEMP3 + 1)) / 5) +
041900             WKS-K-ANIO + (WKS-K-ANIO / 4) +
042000             (WKS-J-SIGLO / 4) + (5 * WKS-J-SIGLO)
042100     DIVIDE WKS-H-PRE BY 7 GIVING WKS-DIV-TEMP REMAINDER WKS-H
042200     COMPUTE WKS-DIA-SEM-NUM = WKS-H + 5
042300     DIVIDE WKS-DIA-SEM-NUM BY 7 GIVING WKS-DIV-TEMP
042400                                 REMAINDER WKS-DIA-SEM-NUM
042500     ADD 1 TO WKS-DIA-SEM-NUM.
042600 CALCULA-DIA-SEMANA-E. EXIT.
042700
042800******************************************************************
042900*     CANTIDAD DE SEMANAS ISO DE UN ANIO (52 O 53), NECESARIA    *
043000*     PARA RESOLVER LOS CASOS DE FRONTERA DE FIN/INICIO DE ANIO  *
043100******************************************************************
043200 CALCULA-SEMANAS-ANIO SECTION.
043300     MOVE WKS-ANIO-SA TO WKS-ANO-Z
043400     MOVE 1           TO WKS-MES-Z
043500     MOVE 1           TO WKS-DIA-Z
043600     PERFORM CALCULA-DIA-SEMANA
043700     PERFORM CALCULA-BISIESTO
043800     IF WKS-DIA-SEM-NUM = 4 OR
043900        (ANIO-BISIESTO AND WKS-DIA-SEM-NUM = 3)
044000           MOVE 53 TO WKS-SEMANAS-ANIO
044100     ELSE
044200           MOVE 52 TO WKS-SEMANAS-ANIO
044300     END-IF.
044400 CALCULA-SEMANAS-ANIO-E. EXIT.
044500
044600******************************************************************
044700*     SEMANA ISO-8601 DE LA TRANSACCION (REGLA: SEMANA CON EL    *
044800*     PRIMER JUEVES DEL ANIO ES LA SEMANA 1, LUNES A DOMINGO)    *
044900******************************************************************
045000 CALCULA-SEMANA-ISO SECTION.                                      VTA-0071
045100     PERFORM CALCULA-DIA-SEMANA
045200     PERFORM CALCULA-DIA-ANIO
045300     COMPUTE WKS-SEMANA-TMP =
045400             WKS-DIA-ANIO - WKS-DIA-SEM-NUM + 10
045500     DIVIDE WKS-SEMANA-TMP BY 7
045600            GIVING TA-SEMANA (WKS-ACEPTADOS)
045700     IF TA-SEMANA (WKS-ACEPTADOS) = 0
045800        COMPUTE WKS-ANIO-SA = WKS-ANO-Z - 1
045900        PERFORM CALCULA-SEMANAS-ANIO
046000        MOVE WKS-SEMANAS-ANIO TO TA-SEMANA (WKS-ACEPTADOS)
046100     ELSE
046200        IF TA-SEMANA (WKS-ACEPTADOS) = 53
046300           MOVE WKS-ANO-Z TO WKS-ANIO-SA
046400           PERFORM CALCULA-SEMANAS-ANIO
046500           IF WKS-SEMANAS-ANIO = 52
046600              MOVE 1 TO TA-SEMANA (WKS-ACEPTADOS)
046700           END-IF
046800        END-IF
046900     END-IF.
047000 CALCULA-SEMANA-ISO-E. EXIT.
047100
047200******************************************************************
047300*     ESTANDARIZACION DE REGION A MAYUSCULAS                     *
047400******************************************************************
047500 STD-REGION-MAYUS SECTION.
047600     INSPECT TA-REGION (WKS-ACEPTADOS)
047700             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS.
047800 STD-REGION-MAYUS-E. EXIT.
047900
048000******************************************************************
048100*     ESTANDARIZACION DE CATEGORIA A TITULO (PRIMERA LETRA DE    *
048200*     CADA PALABRA EN MAYUSCULA, EL RESTO EN MINUSCULA)          *
048300******************************************************************
048400 STD-CATEGORIA-TITULO SECTION.
048500     INSPECT TA-CATEGORIA (WKS-ACEPTADOS)
048600             CONVERTING WKS-MAYUSCULAS TO WKS-MINUSCULAS
048700     PERFORM TITULO-UN-CARACTER
048800             VARYING WKS-POS FROM 1 BY 1 UNTIL WKS-POS > 15.
048900 STD-CATEGORIA-TITULO-E. EXIT.
049000
049100 TITULO-UN-CARACTER SECTION.
049200     IF WKS-POS = 1
049300        IF TA-CATEGORIA (WKS-ACEPTADOS) (WKS-POS:1) NOT = SPACE
049400           INSPECT TA-CATEGORIA (WKS-ACEPTADOS) (WKS-POS:1)
049500                   CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
049600        END-IF
049700     ELSE
049800        IF TA-CATEGORIA (WKS-ACEPTADOS) (WKS-POS:1)     NOT = SPACE
049900           AND
050000           TA-CATEGORIA (WKS-ACEPTADOS) (WKS-POS - 1:1) = SPACE
050100              INSPECT TA-CATEGORIA (WKS-ACEPTADOS) (WKS-POS:1)
050200                      CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
050300        END-IF
050400     END-IF.
050500 TITULO-UN-CARACTER-E. EXIT.
050600
050700******************************************************************
050800*     ORDENAMIENTO ASCENDENTE POR FECHA (INSERCION, ESTABLE)     *
050900******************************************************************
051000 ORDENA-ACEPTADOS SECTION.
051100     PERFORM ORDENA-UN-PASE
051200             VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-ACEPTADOS.
051300 ORDENA-ACEPTADOS-E. EXIT.
051400
051500 ORDENA-UN-PASE SECTION.
051600     MOVE TABLA-REG (WKS-I) TO WKS-REG-TEMP
051700     MOVE WKS-I             TO WKS-J
051800     MOVE 1                 TO WKS-CONTINUA
051900     PERFORM DESPLAZA-MAYOR UNTIL WKS-CONTINUA = 0
052000     MOVE WKS-REG-TEMP      TO TABLA-REG (WKS-J).
052100 ORDENA-UN-PASE-E. EXIT.
052200
052300 DESPLAZA-MAYOR SECTION.
052400     IF WKS-J > 1
052500        IF TA-FECHA-NUM (WKS-J - 1) > WKS-TEMP-FECHA-NUM
052600           MOVE TABLA-REG (WKS-J - 1) TO TABLA-REG (WKS-J)
052700           SUBTRACT 1 FROM WKS-J
052800        ELSE
052900           MOVE 0 TO WKS-CONTINUA
053000        END-IF
053100     ELSE
053200        MOVE 0 TO WKS-CONTINUA
053300     END-IF.
053400 DESPLAZA-MAYOR-E. EXIT.
053500
053600******************************************************************
053700*     ESCRITURA DEL ARCHIVO DEPURADO, YA EN ORDEN POR FECHA      *
053800******************************************************************
053900 ESCRIBE-VTALIM SECTION.
054000     MOVE TA-FECHA       (WKS-I) TO VTL-FECHA
054100     MOVE TA-ID-CLIENTE  (WKS-I) TO VTL-ID-CLIENTE
054200     MOVE TA-VENDEDOR    (WKS-I) TO VTL-VENDEDOR
054300     MOVE TA-REGION      (WKS-I) TO VTL-REGION
054400     MOVE TA-CATEGORIA   (WKS-I) TO VTL-CATEGORIA
054500     MOVE TA-MONTO-VENTA (WKS-I) TO VTL-MONTO-VENTA
054600     MOVE TA-UNIDADES    (WKS-I) TO VTL-UNIDADES
054700     MOVE TA-PRECIO-UNIT (WKS-I) TO VTL-PRECIO-UNIT
054800     MOVE TA-ANIO        (WKS-I) TO VTL-ANIO
054900     MOVE TA-NOMBRE-MES  (WKS-I) TO VTL-NOMBRE-MES
055000     MOVE TA-NUM-MES     (WKS-I) TO VTL-NUM-MES
055100     MOVE TA-TRIMESTRE   (WKS-I) TO VTL-TRIMESTRE
055200     MOVE TA-SEMANA      (WKS-I) TO VTL-SEMANA                    VTA-0142
055300     WRITE REG-VTALIM
055400     IF FS-VTALIM NOT = 0
055500        DISPLAY "ERROR AL ESCRIBIR VTALIM, STATUS: " FS-VTALIM
055600                UPON CONSOLE
055700        MOVE 91 TO RETURN-CODE
055800        PERFORM CERRAR-ARCHIVOS
055900        STOP RUN
056000     END-IF
056100     IF WKS-I = 1
056200        MOVE TA-FECHA (WKS-I) TO WKS-FECHA-MINIMA
056300     END-IF
056400     IF WKS-I = WKS-ACEPTADOS
056500        MOVE TA-FECHA (WKS-I) TO WKS-FECHA-MAXIMA
056600     END-IF.
056700 ESCRIBE-VTALIM-E. EXIT.
056800
056900******************************************************************
057000*     RESUMEN DE LA CORRIDA (CANTIDAD DE REGISTROS Y FECHAS)     *
057100******************************************************************
057200 ESTADISTICAS SECTION.
057300     DISPLAY "******************************************"
057400     DISPLAY "*   VTADEP01 - DEPURACION DE VENTAS       *"
057500     DISPLAY "******************************************"
057600     MOVE WKS-LEIDOS     TO WKS-MASCARA
057700     DISPLAY "REGISTROS LEIDOS DE VTARAW  : " WKS-MASCARA
057800     MOVE WKS-RECHAZADOS TO WKS-MASCARA
057900     DISPLAY "REGISTROS RECHAZADOS        : " WKS-MASCARA
058000     MOVE WKS-DUPLICADOS TO WKS-MASCARA
058100     DISPLAY "REGISTROS DUPLICADOS        : " WKS-MASCARA
058200     MOVE WKS-ACEPTADOS  TO WKS-MASCARA
058300     DISPLAY "REGISTROS ESCRITOS A VTALIM : " WKS-MASCARA
058400     IF WKS-ACEPTADOS > 0
058500        DISPLAY "FECHA MINIMA DE LA CORRIDA  : " WKS-FECHA-MINIMA
058600        DISPLAY "FECHA MAXIMA DE LA CORRIDA  : " WKS-FECHA-MAXIMA
058700     ELSE
058800        DISPLAY "NO SE ACEPTO NINGUN REGISTRO EN LA CORRIDA"
058900     END-IF
059000     IF DETALLE-ACTIVO
059100        DISPLAY "UPSI-0 ACTIVO: MODO DETALLE SOLICITADO"
059200     END-IF
059300     DISPLAY "******************************************".
059400 ESTADISTICAS-E. EXIT.
059500
059600 CERRAR-ARCHIVOS SECTION.
059700     CLOSE VTARAW, VTALIM.
059800 CERRAR-ARCHIVOS-E. EXIT.
